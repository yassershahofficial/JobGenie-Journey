000010*===============================================================
000020*   PROGRAM      JOBCLEAN
000030*   FUNCTION     OCCUPATION REFERENCE CLEANING STAGE (STEP 1 OF
000040*                THE JOBGENIE JOURNEY MATCHING RUN).  BUILDS THE
000050*                JOB-ZONE WHITELIST (ZONES 3,4,5) AND STRIPS THE
000060*                RAW OCCUPATION AND INTEREST EXTRACTS DOWN TO
000070*                WHITELISTED OCCUPATIONS ONLY, FOR JOBXFRM.
000080*===============================================================
000090*   CHANGE LOG
000100*   DATE-WRT   DATE       WHO   REQ#      DESCRIPTION
000110*   --------   --------   ----  --------  -----------------------
000120*   06/12/84   06/12/84   RVH   CR-04411  ORIGINAL CODING.
000130*   03/02/85   03/02/85   RVH   CR-04488  ADD DROPPED-RECORD
000140*                                         COUNTS TO CONTROL
000150*                                         BANNER PER AUDIT ASK.
000160*   09/17/86   09/17/86   DJP   CR-04901  WHITELIST TABLE RAISED
000170*                                         FROM 600 TO 1200 SOC
000180*                                         CODES (SOC REVISION).
000190*   11/04/88   11/04/88   RVH   CR-05220  SKIP SCALE-ID OTHER
000200*                                         THAN "OI" ON THE
000210*                                         INTERESTS PASS.
000220*   02/20/91   02/20/91   LMC   CR-05809  FILE STATUS CHECKING
000230*                                         ADDED ON ALL SELECTS.
000240*   07/08/93   07/08/93   DJP   CR-06140  RAISE WHITELIST TABLE
000250*                                         TO 1400 ENTRIES.
000260*   10/01/94   10/01/94   RVH   CR-06355  CLEAN UP BANNER
000270*                                         SPACING FOR 3270
000280*                                         SCREEN CAPTURE.
000290*   08/19/98   08/19/98   LMC   CR-06902  YEAR-2000: EXPAND
000300*                                         WORK-DATE TO A 4-DIGIT
000310*                                         CENTURY-SAFE FIELD.
000320*   01/11/99   01/11/99   LMC   CR-06977  Y2K RETEST SIGN-OFF.
000330*   04/03/02   04/03/02   DJP   CR-07410  OCCUPATIONS WITH BLANK
000340*                                         TITLE ARE NOW STILL
000350*                                         WRITTEN (DESCRIPTION
000360*                                         ONLY MAY BE BLANK).
000370*===============================================================
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID. JOBCLEAN.
000400 AUTHOR. R V HANNIGAN.
000410 INSTALLATION. CAREER-SERVICES-DP-CENTER.
000420 DATE-WRITTEN. 06/12/84.
000430 DATE-COMPILED. 04/03/02.
000440 SECURITY. UNCLASSIFIED - BATCH PRODUCTION LIBRARY.
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-4381.
000490 OBJECT-COMPUTER. IBM-4381.
000500 SPECIAL-NAMES.
000510     UPSI-0 IS WS-UPSI-SWITCHES
000520         ON STATUS IS WS-TRACE-ON
000530         OFF STATUS IS WS-TRACE-OFF.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT JOBZONES    ASSIGN TO JOBZONES
000570            ORGANIZATION IS LINE SEQUENTIAL
000580            FILE STATUS  IS WS-FS-JOBZONES.
000590     SELECT OCCUPATIONS ASSIGN TO OCCUPATIONS
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            FILE STATUS  IS WS-FS-OCCUPATIONS.
000620     SELECT INTERESTS   ASSIGN TO INTERESTS
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS  IS WS-FS-INTERESTS.
000650     SELECT OCCPCLN     ASSIGN TO OCCPCLN
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS  IS WS-FS-OCCPCLN.
000680     SELECT INTCLN      ASSIGN TO INTCLN
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS WS-FS-INTCLN.
000710*
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  JOBZONES
000750     LABEL RECORD IS STANDARD.
000760 COPY WCJOBZN.
000770 FD  OCCUPATIONS
000780     LABEL RECORD IS STANDARD.
000790 COPY WCOCCUP.
000800 FD  INTERESTS
000810     LABEL RECORD IS STANDARD.
000820 COPY WCINTER.
000830 FD  OCCPCLN
000840     LABEL RECORD IS STANDARD.
000850 01  CO-OCCUPATION-RECORD.
000860     05  CO-SOC-CODE             PIC X(10).
000870     05  CO-TITLE                PIC X(60).
000880     05  CO-DESCRIPTION          PIC X(200).
000885     05  CO-JOB-ZONE             PIC 9(01).
000890     05  FILLER                  PIC X(09).
000895 01  CO-OCCUPATION-TRACE REDEFINES CO-OCCUPATION-RECORD.
000896     05  CT-SOC-CODE             PIC X(10).
000897     05  CT-REST                 PIC X(270).
000900 FD  INTCLN
000910     LABEL RECORD IS STANDARD.
000920 01  CI-INTEREST-RECORD.
000930     05  CI-SOC-CODE             PIC X(10).
000940     05  CI-SCALE-ID             PIC X(02).
000950     05  CI-ELEMENT              PIC X(01).
000960     05  CI-DATA-VALUE           PIC 9(01)V9(02).
000970     05  FILLER                  PIC X(04).
000980*
000990 WORKING-STORAGE SECTION.
001000*---------------------------------------------------------------
001010*    FILE STATUS AND SWITCHES
001020*---------------------------------------------------------------
001030 01  WS-FILE-STATUSES.
001040     05  WS-FS-JOBZONES          PIC X(02) VALUE SPACES.
001050         88  WS-FS-JOBZONES-OK             VALUE "00".
001060         88  WS-FS-JOBZONES-EOF            VALUE "10".
001070     05  WS-FS-OCCUPATIONS       PIC X(02) VALUE SPACES.
001080         88  WS-FS-OCCUPATIONS-OK          VALUE "00".
001090         88  WS-FS-OCCUPATIONS-EOF         VALUE "10".
001100     05  WS-FS-INTERESTS         PIC X(02) VALUE SPACES.
001110         88  WS-FS-INTERESTS-OK            VALUE "00".
001120         88  WS-FS-INTERESTS-EOF           VALUE "10".
001130     05  WS-FS-OCCPCLN           PIC X(02) VALUE SPACES.
001140         88  WS-FS-OCCPCLN-OK              VALUE "00".
001150     05  WS-FS-INTCLN            PIC X(02) VALUE SPACES.
001160         88  WS-FS-INTCLN-OK               VALUE "00".
001165     05  FILLER                  PIC X(02).
001170 01  WS-UPSI-SWITCHES            PIC X(01) VALUE "0".
001180     88  WS-TRACE-ON                       VALUE "1".
001190     88  WS-TRACE-OFF                      VALUE "0".
001200 01  WS-EOF-SWITCHES.
001210     05  WS-JOBZONES-EOF-SW      PIC X(01) VALUE "N".
001220         88  WS-JOBZONES-AT-EOF            VALUE "Y".
001230     05  WS-OCCUPATIONS-EOF-SW   PIC X(01) VALUE "N".
001240         88  WS-OCCUPATIONS-AT-EOF         VALUE "Y".
001250     05  WS-INTERESTS-EOF-SW     PIC X(01) VALUE "N".
001260         88  WS-INTERESTS-AT-EOF           VALUE "Y".
001265     05  FILLER                  PIC X(03).
001270*---------------------------------------------------------------
001280*    WHITELIST TABLE (SOC CODES WHOSE JOB ZONE IS 3, 4 OR 5)
001290*---------------------------------------------------------------
001300 01  WS-WHITELIST-CONTROL.
001310     05  WS-WL-MAX-ENTRIES       PIC 9(04) COMP VALUE 1400.
001320     05  WS-WL-ENTRY-COUNT       PIC 9(04) COMP VALUE ZERO.
001325     05  FILLER                  PIC X(04).
001330 01  WS-WHITELIST-TABLE.
001340     05  WS-WL-ENTRY OCCURS 1400 TIMES
001350                     INDEXED BY WS-WL-IDX.
001360         10  WS-WL-SOC-CODE      PIC X(10) VALUE HIGH-VALUES.
001365         10  WS-WL-ZONE          PIC 9(01) VALUE ZERO.
001370 01  WS-WHITELIST-REDEFINE REDEFINES WS-WHITELIST-TABLE.
001380     05  WS-WL-RAW               PIC X(11) OCCURS 1400 TIMES.
001385 01  WS-WL-SEARCH-ARG            PIC X(10) VALUE SPACES.
001386 01  WS-WL-FOUND-SW              PIC X(01) VALUE "N".
001387     88  WS-WL-FOUND                       VALUE "Y".
001388     88  WS-WL-NOT-FOUND                   VALUE "N".
001389 01  WS-WL-FOUND-ZONE            PIC 9(01) VALUE ZERO.
001390*---------------------------------------------------------------
001400*    CONTROL COUNTERS
001410*---------------------------------------------------------------
001420 01  WS-CONTROL-COUNTERS.
001430     05  WS-ZN-READ              PIC 9(07) COMP VALUE ZERO.
001440     05  WS-ZN-KEPT              PIC 9(07) COMP VALUE ZERO.
001450     05  WS-ZN-DROPPED           PIC 9(07) COMP VALUE ZERO.
001460     05  WS-OC-READ              PIC 9(07) COMP VALUE ZERO.
001470     05  WS-OC-KEPT              PIC 9(07) COMP VALUE ZERO.
001480     05  WS-OC-DROPPED           PIC 9(07) COMP VALUE ZERO.
001490     05  WS-IN-READ              PIC 9(07) COMP VALUE ZERO.
001500     05  WS-IN-KEPT              PIC 9(07) COMP VALUE ZERO.
001510     05  WS-IN-DROPPED           PIC 9(07) COMP VALUE ZERO.
001515     05  FILLER                  PIC X(04).
001520 01  WS-EDITED-COUNTERS.
001530     05  WS-ED-READ              PIC ZZZ,ZZ9.
001540     05  WS-ED-KEPT              PIC ZZZ,ZZ9.
001550     05  WS-ED-DROPPED           PIC ZZZ,ZZ9.
001555     05  FILLER                  PIC X(04).
001560*---------------------------------------------------------------
001570*    RUN-DATE FOR THE CONTROL BANNER
001580*---------------------------------------------------------------
001590 01  WS-RUN-DATE.
001600     05  WS-RUN-DATE-CCYY        PIC 9(04).
001610     05  WS-RUN-DATE-MM          PIC 9(02).
001620     05  WS-RUN-DATE-DD          PIC 9(02).
001625     05  FILLER                  PIC X(02).
001630 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(08).
001640 01  WS-RUN-DATE-EDIT.
001650     05  WS-RD-MM                PIC 99.
001660     05  FILLER                  PIC X VALUE "/".
001670     05  WS-RD-DD                PIC 99.
001680     05  FILLER                  PIC X VALUE "/".
001690     05  WS-RD-CCYY              PIC 9999.
001700*
001710 PROCEDURE DIVISION.
001720*===============================================================
001730 000000-MAIN-CONTROL SECTION.
001740 000000-BEGIN-MAIN.
001750     PERFORM 100000-BEGIN-INITIALIZATION
001760        THRU 100000-END-INITIALIZATION
001770     PERFORM 200000-BEGIN-BUILD-WHITELIST
001780        THRU 200000-END-BUILD-WHITELIST
001790        UNTIL WS-JOBZONES-AT-EOF
001800     PERFORM 300000-BEGIN-CLEAN-OCCUPATIONS
001810        THRU 300000-END-CLEAN-OCCUPATIONS
001820        UNTIL WS-OCCUPATIONS-AT-EOF
001830     PERFORM 400000-BEGIN-CLEAN-INTERESTS
001840        THRU 400000-END-CLEAN-INTERESTS
001850        UNTIL WS-INTERESTS-AT-EOF
001860     PERFORM 900000-BEGIN-FINISH
001870        THRU 900000-END-FINISH
001880     STOP RUN.
001890 000000-END-MAIN.
001900     EXIT.
001910*===============================================================
001920 100000-BEGIN-INITIALIZATION.
001930     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
001940     MOVE WS-RUN-DATE-MM     TO WS-RD-MM
001950     MOVE WS-RUN-DATE-DD     TO WS-RD-DD
001960     MOVE WS-RUN-DATE-CCYY   TO WS-RD-CCYY
001970     DISPLAY "JOBCLEAN - OCCUPATION REFERENCE CLEANING STAGE"
001980     DISPLAY "RUN DATE " WS-RUN-DATE-EDIT
001990     OPEN INPUT  JOBZONES
002000     OPEN INPUT  OCCUPATIONS
002010     OPEN INPUT  INTERESTS
002020     OPEN OUTPUT OCCPCLN
002030     OPEN OUTPUT INTCLN
002040     IF NOT WS-FS-JOBZONES-OK
002050         DISPLAY "JOBCLEAN - OPEN ERROR JOBZONES STATUS "
002060                 WS-FS-JOBZONES
002070         STOP RUN
002080     END-IF
002090     READ JOBZONES
002100         AT END SET WS-JOBZONES-AT-EOF TO TRUE
002110     END-READ.
002120 100000-END-INITIALIZATION.
002130     EXIT.
002140*===============================================================
002150*    BUILD THE JOB-ZONE WHITELIST - ZONES 3, 4 AND 5 ONLY
002160*===============================================================
002170 200000-BEGIN-BUILD-WHITELIST.
002180     ADD 1 TO WS-ZN-READ
002190     IF WJ-JOB-ZONE = 3 OR WJ-JOB-ZONE = 4 OR WJ-JOB-ZONE = 5
002200         IF WS-WL-ENTRY-COUNT < WS-WL-MAX-ENTRIES
002210             ADD 1 TO WS-WL-ENTRY-COUNT
002220             SET WS-WL-IDX TO WS-WL-ENTRY-COUNT
002230             MOVE WJ-SOC-CODE TO WS-WL-SOC-CODE (WS-WL-IDX)
002235             MOVE WJ-JOB-ZONE TO WS-WL-ZONE     (WS-WL-IDX)
002240             ADD 1 TO WS-ZN-KEPT
002250         ELSE
002260             ADD 1 TO WS-ZN-DROPPED
002270         END-IF
002280     ELSE
002290         ADD 1 TO WS-ZN-DROPPED
002300     END-IF
002310     READ JOBZONES
002320         AT END SET WS-JOBZONES-AT-EOF TO TRUE
002330     END-READ.
002340 200000-END-BUILD-WHITELIST.
002350     EXIT.
002360*===============================================================
002370*    CHECK ONE SOC CODE AGAINST THE WHITELIST TABLE (LINEAR
002380*    SEARCH - THE TABLE IS BUILT IN JOBZONES FILE ORDER, NOT
002390*    SORTED, SO SEARCH ALL DOES NOT APPLY HERE).
002400*===============================================================
002410 250000-BEGIN-SEARCH-WHITELIST.
002420     SET WS-WL-NOT-FOUND         TO TRUE
002430     SET WS-WL-IDX               TO 1
002440     SEARCH WS-WL-ENTRY
002450         AT END
002460             SET WS-WL-NOT-FOUND TO TRUE
002470         WHEN WS-WL-SOC-CODE (WS-WL-IDX) = WS-WL-SEARCH-ARG
002480             SET WS-WL-FOUND     TO TRUE
002485             MOVE WS-WL-ZONE (WS-WL-IDX) TO WS-WL-FOUND-ZONE
002490     END-SEARCH.
002500 250000-END-SEARCH-WHITELIST.
002510     EXIT.
002520*===============================================================
002530*    FILTER OCCUPATIONS DOWN TO WHITELISTED SOC CODES
002540*===============================================================
002550 300000-BEGIN-CLEAN-OCCUPATIONS.
002560     ADD 1 TO WS-OC-READ
002570     MOVE WO-SOC-CODE TO WS-WL-SEARCH-ARG
002580     PERFORM 250000-BEGIN-SEARCH-WHITELIST
002590        THRU 250000-END-SEARCH-WHITELIST
002600     IF WS-WL-FOUND
002610         MOVE WO-SOC-CODE       TO CO-SOC-CODE
002620         MOVE WO-TITLE          TO CO-TITLE
002630         MOVE WO-DESCRIPTION    TO CO-DESCRIPTION
002635         MOVE WS-WL-FOUND-ZONE  TO CO-JOB-ZONE
002640         WRITE CO-OCCUPATION-RECORD
002650         ADD 1 TO WS-OC-KEPT
002655         IF WS-TRACE-ON
002656             DISPLAY "TRACE OCCPCLN KEPT " CT-SOC-CODE
002657         END-IF
002660     ELSE
002670         ADD 1 TO WS-OC-DROPPED
002680     END-IF
002690     READ OCCUPATIONS
002700         AT END SET WS-OCCUPATIONS-AT-EOF TO TRUE
002710     END-READ.
002720 300000-END-CLEAN-OCCUPATIONS.
002730     EXIT.
002740*===============================================================
002750*    FILTER INTERESTS TO SCALE "OI" ON A WHITELISTED SOC CODE
002760*===============================================================
002770 400000-BEGIN-CLEAN-INTERESTS.
002780     ADD 1 TO WS-IN-READ
002790     IF WI-SCALE-ID = "OI"
002800         MOVE WI-SOC-CODE TO WS-WL-SEARCH-ARG
002810         PERFORM 250000-BEGIN-SEARCH-WHITELIST
002820            THRU 250000-END-SEARCH-WHITELIST
002830     ELSE
002840         SET WS-WL-NOT-FOUND TO TRUE
002850     END-IF
002860     IF WS-WL-FOUND
002870         MOVE WI-SOC-CODE       TO CI-SOC-CODE
002880         MOVE WI-SCALE-ID       TO CI-SCALE-ID
002890         MOVE WI-ELEMENT        TO CI-ELEMENT
002900         MOVE WI-DATA-VALUE     TO CI-DATA-VALUE
002910         WRITE CI-INTEREST-RECORD
002920         ADD 1 TO WS-IN-KEPT
002930     ELSE
002940         ADD 1 TO WS-IN-DROPPED
002950     END-IF
002960     READ INTERESTS
002970         AT END SET WS-INTERESTS-AT-EOF TO TRUE
002980     END-READ.
002990 400000-END-CLEAN-INTERESTS.
003000     EXIT.
003010*===============================================================
003020*    CONTROL BANNER AND CLOSE-DOWN
003030*===============================================================
003040 900000-BEGIN-FINISH.
003050     CLOSE JOBZONES OCCUPATIONS INTERESTS OCCPCLN INTCLN
003060     DISPLAY "+----------------------------------------------+"
003070     DISPLAY "|  JOBCLEAN CONTROL TOTALS                      |"
003080     DISPLAY "+----------------------------------------------+"
003090     MOVE WS-ZN-READ    TO WS-ED-READ
003100     MOVE WS-ZN-KEPT    TO WS-ED-KEPT
003110     MOVE WS-ZN-DROPPED TO WS-ED-DROPPED
003120     DISPLAY "| JOBZONES    READ " WS-ED-READ
003130             "  KEPT " WS-ED-KEPT "  DROPPED " WS-ED-DROPPED
003140     MOVE WS-OC-READ    TO WS-ED-READ
003150     MOVE WS-OC-KEPT    TO WS-ED-KEPT
003160     MOVE WS-OC-DROPPED TO WS-ED-DROPPED
003170     DISPLAY "| OCCUPATIONS READ " WS-ED-READ
003180             "  KEPT " WS-ED-KEPT "  DROPPED " WS-ED-DROPPED
003190     MOVE WS-IN-READ    TO WS-ED-READ
003200     MOVE WS-IN-KEPT    TO WS-ED-KEPT
003210     MOVE WS-IN-DROPPED TO WS-ED-DROPPED
003220     DISPLAY "| INTERESTS   READ " WS-ED-READ
003230             "  KEPT " WS-ED-KEPT "  DROPPED " WS-ED-DROPPED
003240     DISPLAY "| WHITELIST ENTRIES BUILT " WS-WL-ENTRY-COUNT
003250     DISPLAY "+----------------------------------------------+".
003260 900000-END-FINISH.
003270     EXIT.
