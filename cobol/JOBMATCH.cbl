000010*===============================================================
000020*   PROGRAM      JOBMATCH
000030*   FUNCTION     JOBGENIE JOURNEY MATCHING PASS (STEP 3 OF THE
000040*                MATCHING RUN).  LOADS THE JOBSDB OCCUPATION
000050*                TABLE, COMPUTES CORPUS STATISTICS (IDF WEIGHTS
000060*                AND A COSINE BASELINE), THEN FOR EACH CANDIDATE
000070*                PROFILE ON USERPROF SCORES EVERY OCCUPATION ON
000080*                PERSONALITY/KNOWLEDGE/SKILLS, RANKS THE TOP
000090*                CANDIDATES FOR THE PRAGMATIC AND PASSION
000100*                TRACKS, AND WRITES MATCHOUT AND THE MATCHRPT
000110*                RANKING REPORT.
000120*===============================================================
000130*   CHANGE LOG
000140*   DATE-WRT   DATE       WHO   REQ#      DESCRIPTION
000150*   --------   --------   ----  --------  -----------------------
000160*   07/02/84   07/02/84   RVH   CR-04411  ORIGINAL CODING - RAN
000170*                                         AGAINST A SINGLE TRACK
000180*                                         ONLY (PRAGMATIC).
000190*   09/14/86   09/14/86   RVH   CR-04790  ADDED PASSION TRACK AND
000200*                                         THE DUAL WEIGHT TABLE.
000210*   03/08/88   03/08/88   DJP   CR-05090  IDF WEIGHTING OF THE
000220*                                         KEYWORD JACCARD SCORE;
000230*                                         REPLACED PLAIN OVERLAP
000240*                                         COUNT.
000250*   11/21/89   11/21/89   DJP   CR-05340  FUZZY KEYWORD MATCH
000260*                                         (LEVENSHTEIN) ADDED SO
000270*                                         MINOR SPELLING/PLURAL
000280*                                         VARIANTS STILL SCORE.
000290*   07/17/92   07/17/92   LMC   CR-05940  SIGMOID ACTIVATION ON
000300*                                         THE KNOWLEDGE/SKILL
000310*                                         SCORES - RAW JACCARD
000320*                                         WAS TOO FLAT NEAR ZERO.
000330*   02/02/94   02/02/94   LMC   CR-06210  BASELINE-NORMALIZE THE
000340*                                         RIASEC COSINE SCORE
000350*                                         AGAINST THE CORPUS
000360*                                         AVERAGE RATHER THAN
000370*                                         USING IT RAW.
000380*   10/05/96   10/05/96   DJP   CR-06640  RAISED JOB TABLE AND
000390*                                         KEYWORD-WEIGHT TABLES
000400*                                         TO MATCH JOBXFRM'S
000410*                                         1400-ENTRY CAPACITY.
000420*   08/19/98   08/19/98   LMC   CR-06902  YEAR-2000: RUN-DATE
000430*                                         HEADING FIELD EXPANDED
000440*                                         TO A CENTURY-SAFE
000450*                                         PICTURE.
000460*   01/11/99   01/11/99   LMC   CR-06977  Y2K RETEST SIGN-OFF.
000470*   03/30/01   03/30/01   DJP   CR-07280  TOP-N MADE A WORKING-
000480*                                         STORAGE CONSTANT (WAS
000490*                                         HARD-CODED AT 3 PLACES)
000500*                                         SO OPERATIONS CAN ASK
000510*                                         FOR A DIFFERENT CUT.
000511*   06/14/04   06/14/04   DJP   CR-07605  JACCARD NUMERATOR WAS
000512*                                         SYMMETRIC (NEEDED BOTH
000513*                                         LISTS TO FUZZY-MERGE).
000514*                                         CHANGED TO MATCH SPEC:
000515*                                         UNION IS NOW EXACT-TEXT;
000516*                                         A JOB KEYWORD SCORES IF
000517*                                         IT FUZZY-MATCHES ANY
000518*                                         CANDIDATE KEYWORD. SEE
000519*                                         538100/538200/539100.
000521*   06/15/04   06/15/04   DJP   CR-07598  USER KEYWORDS WERE ONLY
000522*                                         LOWERCASED, NOT TRIMMED;
000523*                                         LEADING BLANKS BLOCKED
000524*                                         EXACT/FUZZY MATCHES.
000525*                                         LEFT-TRIM ADDED IN
000526*                                         221000/231000 (COMPANION
000527*                                         FIX TO JOBXFRM CR-07598).
000600*===============================================================
000610 IDENTIFICATION DIVISION.
000620 PROGRAM-ID. JOBMATCH.
000630 AUTHOR. R V HANNIGAN.
000640 INSTALLATION. CAREER-SERVICES-DP-CENTER.
000650 DATE-WRITTEN. 07/02/84.
000660 DATE-COMPILED. 03/30/01.
000670 SECURITY. UNCLASSIFIED - BATCH PRODUCTION LIBRARY.
000680*
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER. IBM-4381.
000720 OBJECT-COMPUTER. IBM-4381.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     UPSI-0 IS WS-UPSI-SWITCHES
000760         ON STATUS IS WS-TRACE-ON
000770         OFF STATUS IS WS-TRACE-OFF.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT JOBSDB    ASSIGN TO JOBSDB
000810            ORGANIZATION IS SEQUENTIAL
000820            FILE STATUS  IS WS-FS-JOBSDB.
000830     SELECT USERPROF  ASSIGN TO USERPROF
000840            ORGANIZATION IS LINE SEQUENTIAL
000850            FILE STATUS  IS WS-FS-USERPROF.
000860     SELECT MATCHOUT  ASSIGN TO MATCHOUT
000870            ORGANIZATION IS LINE SEQUENTIAL
000880            FILE STATUS  IS WS-FS-MATCHOUT.
000890     SELECT MATCHRPT  ASSIGN TO MATCHRPT
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS  IS WS-FS-MATCHRPT.
000920*
000930 DATA DIVISION.
000940 FILE SECTION.
000950 FD  JOBSDB
000960     LABEL RECORD IS STANDARD
000970     RECORD CONTAINS 1320 CHARACTERS.
000980 COPY WCJOBPRF.
000990 FD  USERPROF
001000     LABEL RECORD IS STANDARD.
001010 COPY WCUSRPRF.
001020 FD  MATCHOUT
001030     LABEL RECORD IS STANDARD.
001040 COPY WCMATRES.
001050 FD  MATCHRPT
001060     LABEL RECORD IS STANDARD.
001070 01  RL-REPORT-LINE              PIC X(80).
001080*
001090 WORKING-STORAGE SECTION.
001100*---------------------------------------------------------------
001110*    FILE STATUS AND SWITCHES
001120*---------------------------------------------------------------
001130 01  WS-FILE-STATUSES.
001140     05  WS-FS-JOBSDB            PIC X(02) VALUE SPACES.
001150         88  WS-FS-JOBSDB-EOF              VALUE "10".
001160     05  WS-FS-USERPROF          PIC X(02) VALUE SPACES.
001170         88  WS-FS-USERPROF-EOF            VALUE "10".
001180     05  WS-FS-MATCHOUT          PIC X(02) VALUE SPACES.
001190     05  WS-FS-MATCHRPT          PIC X(02) VALUE SPACES.
001191     05  FILLER                  PIC X(02) VALUE SPACES.
001200 01  WS-UPSI-SWITCHES            PIC X(01) VALUE "0".
001210     88  WS-TRACE-ON                       VALUE "1".
001220     88  WS-TRACE-OFF                      VALUE "0".
001230 01  WS-EOF-SWITCHES.
001240     05  WS-JOBSDB-EOF-SW        PIC X(01) VALUE "N".
001250         88  WS-JOBSDB-AT-EOF              VALUE "Y".
001260     05  WS-USERPROF-EOF-SW      PIC X(01) VALUE "N".
001270         88  WS-USERPROF-AT-EOF            VALUE "Y".
001275     05  FILLER                  PIC X(02) VALUE SPACES.
001280*---------------------------------------------------------------
001290*    RUN-DATE HEADING FIELD
001300*---------------------------------------------------------------
001310 01  WS-RUN-DATE                 PIC 9(08) VALUE ZERO.
001320 01  WS-RUN-DATE-EDIT REDEFINES WS-RUN-DATE.
001330     05  WS-RD-CENTURY           PIC 9(02).
001340     05  WS-RD-YEAR              PIC 9(02).
001350     05  WS-RD-MONTH             PIC 9(02).
001360     05  WS-RD-DAY               PIC 9(02).
001370*---------------------------------------------------------------
001380*    TRACK-WEIGHT TABLE (78-LEVEL CONSTANTS, COBOL HOUSE STYLE)
001390*---------------------------------------------------------------
001400 78  CTE-TOP-N                   VALUE 10.
001410 78  CTE-MAX-PAIRS               VALUE 100.
001420 78  CTE-DEFAULT-BASELINE        VALUE 0.75.
001430 78  CTE-FUZZY-THRESHOLD         VALUE 0.70.
001440 78  CTE-SIGMOID-CENTER          VALUE 0.15.
001450 78  CTE-SIGMOID-STEEPNESS       VALUE 20.
001460 78  CTE-LN-2                    VALUE 0.6931472.
001470 01  WS-TRACK-TABLE.
001480     05  FILLER.
001490         10  FILLER              PIC X(09) VALUE "PRAGMATIC".
001500         10  FILLER              PIC 9V9999 VALUE 0.2000.
001510         10  FILLER              PIC 9V9999 VALUE 0.5000.
001520         10  FILLER              PIC 9V9999 VALUE 0.3000.
001530     05  FILLER.
001540         10  FILLER              PIC X(09) VALUE "PASSION  ".
001550         10  FILLER              PIC 9V9999 VALUE 0.7000.
001560         10  FILLER              PIC 9V9999 VALUE 0.2000.
001570         10  FILLER              PIC 9V9999 VALUE 0.1000.
001580 01  WS-TRACK-TABLE-R REDEFINES WS-TRACK-TABLE.
001590     05  WS-TT-ENTRY OCCURS 2 TIMES INDEXED BY WS-TT-IDX.
001600         10  WS-TT-NAME          PIC X(09).
001610         10  WS-TT-WT-PERSON     PIC 9V9999.
001620         10  WS-TT-WT-KNOW       PIC 9V9999.
001630         10  WS-TT-WT-SKILL      PIC 9V9999.
001640*---------------------------------------------------------------
001650*    CASE-FOLDING LITERALS
001660*---------------------------------------------------------------
001670 01  WS-UPPER-ALPHABET   PIC X(26)
001680     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001690 01  WS-LOWER-ALPHABET   PIC X(26)
001700     VALUE "abcdefghijklmnopqrstuvwxyz".
001710*---------------------------------------------------------------
001720*    IN-MEMORY JOB TABLE - LOADED FROM JOBSDB, SOC-CODE
001730*    ASCENDING (FOR FIDELITY ONLY; THE SCORING LOOP BELOW WALKS
001740*    IT ENTRY BY ENTRY AND NEVER NEEDS A KEYED LOOKUP).
001750*---------------------------------------------------------------
001760 01  WS-JOB-TABLE-CONTROL.
001770     05  WS-JOB-COUNT            PIC 9(04) COMP VALUE ZERO.
001775     05  FILLER                  PIC X(04).
001780 01  WS-JOB-TABLE.
001790     05  WS-JT-ENTRY OCCURS 1400 TIMES
001800                     ASCENDING KEY IS WS-JT-JOB-ID
001810                     INDEXED BY WS-JT-IDX.
001820         10  WS-JT-JOB-ID        PIC X(10).
001830         10  WS-JT-TITLE         PIC X(60).
001840         10  WS-JT-JOB-ZONE      PIC 9(01).
001850         10  WS-JT-RIASEC OCCURS 6 TIMES PIC 9(01)V9(04).
001860         10  WS-JT-KNOW-COUNT    PIC 9(02) COMP.
001870         10  WS-JT-KNOW-KW       PIC X(40) OCCURS 10 TIMES.
001880         10  WS-JT-SKILL-COUNT   PIC 9(02) COMP.
001890         10  WS-JT-SKILL-KW      PIC X(40) OCCURS 15 TIMES.
001900 01  WS-JOB-TABLE-REDEFINE REDEFINES WS-JOB-TABLE.
001910     05  WS-JT-RAW-ENTRY         PIC X(1105) OCCURS 1400 TIMES.
001920*---------------------------------------------------------------
001930*    SCORE TABLE - ONE ENTRY PER JOB, PARALLEL TO WS-JOB-TABLE,
001940*    HOLDING THE THREE COMPONENT SCORES AND THE TWO TRACK FINALS
001950*    FOR THE CANDIDATE CURRENTLY BEING SCORED.
001960*---------------------------------------------------------------
001970 01  WS-SCORE-TABLE.
001980     05  WS-SC-ENTRY OCCURS 1400 TIMES INDEXED BY WS-SC-IDX.
001990         10  WS-SC-RAW-PERSON    PIC 9(01)V9(08).
002000         10  WS-SC-RAW-KNOW      PIC 9(01)V9(08).
002010         10  WS-SC-RAW-SKILL     PIC 9(01)V9(08).
002020         10  WS-SC-SCORE-PERSON  PIC 9(01)V9(04).
002030         10  WS-SC-SCORE-KNOW    PIC 9(01)V9(04).
002040         10  WS-SC-SCORE-SKILL   PIC 9(01)V9(04).
002050         10  WS-SC-FINAL-PRAG    PIC 9(01)V9(04).
002060         10  WS-SC-FINAL-PASS    PIC 9(01)V9(04).
002065         10  FILLER              PIC X(02).
002070*---------------------------------------------------------------
002080*    RANKING INDEX TABLE - HOLDS THE TOP-N JOB-TABLE SUBSCRIPTS
002090*    IN DESCENDING SCORE ORDER FOR THE TRACK CURRENTLY BEING
002100*    REPORTED.
002110*---------------------------------------------------------------
002120 01  WS-RANK-TABLE.
002130     05  WS-RANK-SUBSCRIPT OCCURS 10 TIMES PIC 9(04) COMP
002140                           INDEXED BY WS-RANK-IDX.
002141     05  FILLER                  PIC X(04).
002142 01  WS-RANK-WORK-FIELDS.
002143     05  WS-RANK-COUNT           PIC 9(02) COMP VALUE ZERO.
002144     05  WS-RANK-SCAN-IDX        PIC 9(04) COMP VALUE ZERO.
002145     05  WS-RANK-BEST-SUB        PIC 9(04) COMP VALUE ZERO.
002146     05  WS-RANK-BEST-SCORE      PIC 9(01)V9(04) VALUE ZERO.
002147     05  WS-RANK-CAND-SCORE      PIC 9(01)V9(04) VALUE ZERO.
002148     05  FILLER                  PIC X(04).
002150 01  WS-PICKED-SWITCHES.
002160     05  WS-PICKED-FLAG OCCURS 1400 TIMES PIC X(01) VALUE "N".
002165     05  FILLER                  PIC X(04).
002170*---------------------------------------------------------------
002180*    KEYWORD DOCUMENT-FREQUENCY / IDF-WEIGHT TABLES
002190*---------------------------------------------------------------
002200 01  WS-KNOW-IDF-CONTROL.
002210     05  WS-KI-COUNT             PIC 9(04) COMP VALUE ZERO.
002220     05  WS-KI-MAX-IDF           PIC 9(02)V9(08) VALUE ZERO.
002225     05  FILLER                  PIC X(04).
002230 01  WS-KNOW-IDF-TABLE.
002240     05  WS-KI-ENTRY OCCURS 2000 TIMES INDEXED BY WS-KI-IDX.
002250         10  WS-KI-KEYWORD       PIC X(40) VALUE HIGH-VALUES.
002260         10  WS-KI-DF            PIC 9(05) COMP VALUE ZERO.
002270         10  WS-KI-IDF           PIC 9(02)V9(08) VALUE ZERO.
002280         10  WS-KI-WEIGHT        PIC 9(01)V9(04) VALUE ZERO.
002285         10  FILLER              PIC X(02).
002290 01  WS-SKILL-IDF-CONTROL.
002300     05  WS-TI-COUNT             PIC 9(04) COMP VALUE ZERO.
002310     05  WS-TI-MAX-IDF           PIC 9(02)V9(08) VALUE ZERO.
002315     05  FILLER                  PIC X(04).
002320 01  WS-SKILL-IDF-TABLE.
002330     05  WS-TI-ENTRY OCCURS 3000 TIMES INDEXED BY WS-TI-IDX.
002340         10  WS-TI-KEYWORD       PIC X(40) VALUE HIGH-VALUES.
002350         10  WS-TI-DF            PIC 9(05) COMP VALUE ZERO.
002360         10  WS-TI-IDF           PIC 9(02)V9(08) VALUE ZERO.
002370         10  WS-TI-WEIGHT        PIC 9(01)V9(04) VALUE ZERO.
002375         10  FILLER              PIC X(02).
002380*---------------------------------------------------------------
002390*    COSINE BASELINE
002400*---------------------------------------------------------------
002410 01  WS-BASELINE                 PIC 9(01)V9(08) VALUE 0.75000000.
002420 01  WS-BASELINE-SUM             PIC 9(03)V9(08) VALUE ZERO.
002430 01  WS-BASELINE-PAIRS           PIC 9(04) COMP VALUE ZERO.
002440*---------------------------------------------------------------
002450*    USER (CANDIDATE) WORKING AREA
002460*---------------------------------------------------------------
002470 01  WS-USER-RIASEC OCCURS 6 TIMES PIC 9(01)V9(04) VALUE ZERO.
002480 01  WS-USER-KNOW-COUNT          PIC 9(02) COMP VALUE ZERO.
002490 01  WS-USER-KNOW-KW             PIC X(40) OCCURS 10 TIMES.
002500 01  WS-USER-SKILL-COUNT         PIC 9(02) COMP VALUE ZERO.
002510 01  WS-USER-SKILL-KW            PIC X(40) OCCURS 15 TIMES.
002520*---------------------------------------------------------------
002530*    GENERAL MATH WORK FIELDS (SHARED BY THE SUBROUTINES BELOW -
002540*    NO INTRINSIC FUNCTIONS ARE USED ANYWHERE IN THIS PROGRAM;
002550*    SQRT, LN AND EXP ARE ALL HAND-ROLLED SERIES APPROXIMATIONS).
002560*---------------------------------------------------------------
002561 01  WS-COS-VEC-A OCCURS 6 TIMES PIC 9(01)V9(08) VALUE ZERO.
002562 01  WS-COS-VEC-B OCCURS 6 TIMES PIC 9(01)V9(08) VALUE ZERO.
002563 01  WS-JT-IDX2                  PIC 9(04) COMP VALUE ZERO.
002570 01  WS-COS-IDX                  PIC 9(01) COMP.
002580 01  WS-COS-DOT                  PIC S9(02)V9(08) VALUE ZERO.
002590 01  WS-COS-MAG-A                PIC 9(02)V9(08) VALUE ZERO.
002600 01  WS-COS-MAG-B                PIC 9(02)V9(08) VALUE ZERO.
002610 01  WS-COS-RESULT               PIC 9(01)V9(08) VALUE ZERO.
002620 01  WS-SQRT-ARG                 PIC 9(04)V9(08) VALUE ZERO.
002630 01  WS-SQRT-RESULT              PIC 9(04)V9(08) VALUE ZERO.
002640 01  WS-SQRT-PREV                PIC 9(04)V9(08) VALUE ZERO.
002650 01  WS-SQRT-ITER                PIC 9(02) COMP VALUE ZERO.
002660 01  WS-LN-ARG                   PIC 9(05)V9(08) VALUE ZERO.
002670 01  WS-LN-RESULT                PIC S9(03)V9(08) VALUE ZERO.
002680 01  WS-LN-REDUCE-COUNT          PIC 9(02) COMP VALUE ZERO.
002690 01  WS-LN-Z                     PIC S9(01)V9(08) VALUE ZERO.
002700 01  WS-LN-ZPOWER                PIC S9(01)V9(08) VALUE ZERO.
002710 01  WS-LN-TERM                  PIC S9(01)V9(08) VALUE ZERO.
002720 01  WS-LN-SERIES-IDX            PIC 9(02) COMP VALUE ZERO.
002730 01  WS-EXP-ARG                  PIC S9(03)V9(08) VALUE ZERO.
002740 01  WS-EXP-RESULT               PIC 9(02)V9(08) VALUE ZERO.
002750 01  WS-EXP-Y                    PIC S9(03)V9(08) VALUE ZERO.
002760 01  WS-EXP-ABS-Y                PIC 9(03)V9(08) VALUE ZERO.
002770 01  WS-EXP-SCALE-COUNT          PIC 9(02) COMP VALUE ZERO.
002780 01  WS-EXP-TERM                 PIC S9(03)V9(08) VALUE ZERO.
002790 01  WS-EXP-SUM                  PIC S9(03)V9(08) VALUE ZERO.
002800 01  WS-EXP-SERIES-IDX           PIC 9(02) COMP VALUE ZERO.
002810 01  WS-EXP-SQUARE-IDX           PIC 9(02) COMP VALUE ZERO.
002821 01  WS-CLAMP-RAW                PIC 9(01)V9(02) VALUE ZERO.
002822 01  WS-COS-SUMSQ-A              PIC 9(02)V9(08) VALUE ZERO.
002823 01  WS-COS-SUMSQ-B              PIC 9(02)V9(08) VALUE ZERO.
002824 01  WS-BASE-NORM-C              PIC 9(01)V9(08) VALUE ZERO.
002825 01  WS-BASE-NORM-RESULT         PIC 9(01)V9(04) VALUE ZERO.
002826 01  WS-LEN-ARG                  PIC X(40) VALUE SPACES.
002827 01  WS-LEN-RESULT               PIC 9(02) COMP VALUE ZERO.
002828 01  WS-LEN-POS                  PIC 9(02) COMP VALUE ZERO.
002829*---------------------------------------------------------------
002831*    LEVENSHTEIN / FUZZY-MATCH WORK FIELDS
002832*---------------------------------------------------------------
002850 01  WS-LEV-A                    PIC X(40) VALUE SPACES.
002860 01  WS-LEV-B                    PIC X(40) VALUE SPACES.
002870 01  WS-LEV-LEN-A                PIC 9(02) COMP VALUE ZERO.
002880 01  WS-LEV-LEN-B                PIC 9(02) COMP VALUE ZERO.
002890 01  WS-LEV-ROW-PREV OCCURS 41 TIMES PIC 9(02) COMP.
002900 01  WS-LEV-ROW-CURR OCCURS 41 TIMES PIC 9(02) COMP.
002910 01  WS-LEV-I                    PIC 9(02) COMP VALUE ZERO.
002920 01  WS-LEV-J                    PIC 9(02) COMP VALUE ZERO.
002930 01  WS-LEV-COST                 PIC 9(02) COMP VALUE ZERO.
002940 01  WS-LEV-DELETE               PIC 9(02) COMP VALUE ZERO.
002950 01  WS-LEV-INSERT               PIC 9(02) COMP VALUE ZERO.
002960 01  WS-LEV-SUBST                PIC 9(02) COMP VALUE ZERO.
002970 01  WS-LEV-MIN                  PIC 9(02) COMP VALUE ZERO.
002980 01  WS-LEV-DISTANCE             PIC 9(02) COMP VALUE ZERO.
002990 01  WS-FUZZY-RATIO              PIC 9(01)V9(04) VALUE ZERO.
003000 01  WS-FUZZY-MAXLEN             PIC 9(02) COMP VALUE ZERO.
003010 01  WS-FUZZY-MATCH-SW           PIC X(01) VALUE "N".
003020     88  WS-FUZZY-IS-MATCH                 VALUE "Y".
003030     88  WS-FUZZY-NOT-MATCH                VALUE "N".
003040*---------------------------------------------------------------
003050*    JACCARD WORK FIELDS
003060*---------------------------------------------------------------
003070 01  WS-JAC-MATCH-SUM            PIC 9(01)V9(04) VALUE ZERO.
003080 01  WS-JAC-UNION-SUM            PIC 9(01)V9(04) VALUE ZERO.
003090 01  WS-JAC-RESULT               PIC 9(01)V9(04) VALUE ZERO.
003100 01  WS-JAC-WEIGHT               PIC 9(01)V9(04) VALUE ZERO.
003110 01  WS-JAC-U-IDX                PIC 9(02) COMP VALUE ZERO.
003120 01  WS-JAC-J-IDX                PIC 9(02) COMP VALUE ZERO.
003121 01  WS-JAC-USER-LIMIT           PIC 9(02) COMP VALUE ZERO.
003130 01  WS-JAC-DEFAULT-WEIGHT       PIC 9(01)V9(04) VALUE 0.10.
003131 01  WS-JAC-CATEGORY-SW          PIC X(01) VALUE "K".
003132     88  WS-JAC-IS-KNOWLEDGE               VALUE "K".
003133     88  WS-JAC-IS-SKILL                   VALUE "T".
003134 01  WS-JAC-SOURCE-SW            PIC X(01) VALUE "U".
003135     88  WS-JAC-SOURCE-IS-USER             VALUE "U".
003136     88  WS-JAC-SOURCE-IS-JOB              VALUE "J".
003140 01  WS-UNION-TABLE.
003150     05  WS-UN-ENTRY OCCURS 30 TIMES.
003151         10  WS-UN-KW            PIC X(40) VALUE SPACES.
003152         10  WS-UN-IN-USER-SW    PIC X(01) VALUE "N".
003153             88  WS-UN-IN-USER           VALUE "Y".
003154         10  WS-UN-IN-JOB-SW     PIC X(01) VALUE "N".
003155             88  WS-UN-IN-JOB             VALUE "Y".
003156         10  FILLER              PIC X(02).
003160 01  WS-UNION-COUNT              PIC 9(02) COMP VALUE ZERO.
003170 01  WS-UN-DUP-SW                PIC X(01) VALUE "N".
003180     88  WS-UN-DUPLICATE                   VALUE "Y".
003190     88  WS-UN-NOT-DUPLICATE               VALUE "N".
003200 01  WS-UN-SCAN-IDX              PIC 9(02) COMP VALUE ZERO.
003201 01  WS-UN-MATCH-IDX             PIC 9(02) COMP VALUE ZERO.
003210*---------------------------------------------------------------
003220*    MISCELLANEOUS SCORING WORK FIELDS
003230*---------------------------------------------------------------
003240 01  WS-GEN-KEYWORD-A            PIC X(40) VALUE SPACES.
003250 01  WS-GEN-KEYWORD-B            PIC X(40) VALUE SPACES.
003251 01  WS-GEN-KEYWORD-SHIFT        PIC X(40) VALUE SPACES.
003252 01  WS-GEN-LEAD-SPACE-CNT       PIC 9(02) COMP VALUE ZERO.
003260 01  WS-GEN-LOOKUP-WEIGHT        PIC 9(01)V9(04) VALUE ZERO.
003270 01  WS-GEN-FOUND-SW             PIC X(01) VALUE "N".
003280     88  WS-GEN-FOUND                      VALUE "Y".
003290     88  WS-GEN-NOT-FOUND                  VALUE "N".
003300 01  WS-SIGMOID-ARG              PIC 9(01)V9(04) VALUE ZERO.
003310 01  WS-SIGMOID-RESULT           PIC 9(01)V9(04) VALUE ZERO.
003320*---------------------------------------------------------------
003330*    REPORT AND CONTROL-TOTAL FIELDS
003340*---------------------------------------------------------------
003350 01  WS-USERS-SCORED             PIC 9(05) COMP VALUE ZERO.
003360 01  WS-RESULTS-WRITTEN          PIC 9(07) COMP VALUE ZERO.
003370 01  WS-JOBS-SCORED-THIS-USER    PIC 9(04) COMP VALUE ZERO.
003380 01  WS-JOBS-REPORTED-THIS-TRACK PIC 9(02) COMP VALUE ZERO.
003390 01  WS-LINE-COUNT               PIC 9(02) COMP VALUE ZERO.
003400 01  WS-PAGE-COUNT               PIC 9(04) COMP VALUE ZERO.
003410*
003420 01  WS-HDG-1.
003430     05  FILLER                  PIC X(20) VALUE
003440         "JOBGENIE JOURNEY    ".
003450     05  FILLER                  PIC X(30) VALUE
003460         "OCCUPATION MATCH RANKING      ".
003470     05  FILLER                  PIC X(10) VALUE "RUN DATE ".
003480     05  HD-RUN-DATE             PIC 9999/99/99.
003490     05  FILLER                  PIC X(10) VALUE SPACES.
003500 01  WS-HDG-2.
003510     05  FILLER                  PIC X(22) VALUE
003520         "USER RIASEC VECTOR:  ".
003530     05  HD-RIASEC-1             PIC 9.9999.
003540     05  FILLER PIC X(01) VALUE SPACE.
003550     05  HD-RIASEC-2             PIC 9.9999.
003560     05  FILLER PIC X(01) VALUE SPACE.
003570     05  HD-RIASEC-3             PIC 9.9999.
003580     05  FILLER PIC X(01) VALUE SPACE.
003590     05  HD-RIASEC-4             PIC 9.9999.
003600     05  FILLER PIC X(01) VALUE SPACE.
003610     05  HD-RIASEC-5             PIC 9.9999.
003620     05  FILLER PIC X(01) VALUE SPACE.
003630     05  HD-RIASEC-6             PIC 9.9999.
003640     05  FILLER                  PIC X(17) VALUE SPACES.
003660 01  WS-TRK-HDG.
003670     05  FILLER                  PIC X(07) VALUE "TRACK: ".
003680     05  TH-TRACK-NAME           PIC X(09).
003690     05  FILLER                  PIC X(02) VALUE SPACES.
003700     05  TH-TRACK-LABEL          PIC X(15).
003710     05  FILLER                  PIC X(10) VALUE
003720         "WEIGHTS P=".
003730     05  TH-WT-PERSON            PIC 9.999.
003740     05  FILLER                  PIC X(03) VALUE " K=".
003750     05  TH-WT-KNOW              PIC 9.999.
003760     05  FILLER                  PIC X(03) VALUE " S=".
003770     05  TH-WT-SKILL             PIC 9.999.
003780     05  FILLER                  PIC X(13) VALUE SPACES.
003790 01  WS-COL-HDG.
003800     05  FILLER                  PIC X(40) VALUE
003810         "RA JOB-ID     TITLE                     ".
003820     05  FILLER                  PIC X(40) VALUE
003821         "               FINAL  PERS  KNOW  SKIL  ".
003830 01  WS-DETAIL-LINE.
003840     05  DT-RANK                 PIC Z9.
003850     05  FILLER                  PIC X(01) VALUE SPACE.
003860     05  DT-JOB-ID               PIC X(10).
003870     05  FILLER                  PIC X(01) VALUE SPACE.
003880     05  DT-TITLE                PIC X(40).
003890     05  FILLER                  PIC X(01) VALUE SPACE.
003900     05  DT-FINAL                PIC 9.9999.
003910     05  FILLER                  PIC X(01) VALUE SPACE.
003920     05  DT-PERS                 PIC 9.9999.
003940     05  DT-KNOW                 PIC 9.9999.
003960     05  DT-SKIL                 PIC 9.9999.
003980 01  WS-FOOTER-LINE.
003990     05  FILLER                  PIC X(20) VALUE
004000         "JOBS SCORED........ ".
004010     05  FT-SCORED               PIC ZZZ9.
004020     05  FILLER                  PIC X(20) VALUE
004030         "   JOBS REPORTED.... ".
004040     05  FT-REPORTED             PIC Z9.
004050     05  FILLER                  PIC X(16) VALUE SPACES.
004060*
004070 PROCEDURE DIVISION.
004080*===============================================================
004090 000000-MAIN-CONTROL SECTION.
004100 000000-BEGIN-MAIN.
004110     PERFORM 100000-BEGIN-INITIALIZATION
004120        THRU 100000-END-INITIALIZATION
004130     PERFORM 200000-BEGIN-SCORE-ONE-USER
004140        THRU 200000-END-SCORE-ONE-USER
004150        UNTIL WS-USERPROF-AT-EOF
004160     PERFORM 900000-BEGIN-FINISH
004170        THRU 900000-END-FINISH
004180     STOP RUN.
004190 000000-END-MAIN.
004200     EXIT.
004210*===============================================================
004220 100000-BEGIN-INITIALIZATION.
004230     DISPLAY "JOBMATCH - OCCUPATION MATCHING PASS"
004240     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
004250     OPEN INPUT  JOBSDB
004260     OPEN INPUT  USERPROF
004270     OPEN OUTPUT MATCHOUT
004280     OPEN OUTPUT MATCHRPT
004290     PERFORM 110000-BEGIN-LOAD-JOB-TABLE
004300        THRU 110000-END-LOAD-JOB-TABLE
004310        UNTIL WS-JOBSDB-AT-EOF
004320     PERFORM 120000-BEGIN-BUILD-KNOW-IDF
004330        THRU 120000-END-BUILD-KNOW-IDF
004340     PERFORM 130000-BEGIN-BUILD-SKILL-IDF
004350        THRU 130000-END-BUILD-SKILL-IDF
004360     PERFORM 140000-BEGIN-COSINE-BASELINE
004370        THRU 140000-END-COSINE-BASELINE
004380     READ USERPROF
004390         AT END SET WS-USERPROF-AT-EOF TO TRUE
004400     END-READ.
004410 100000-END-INITIALIZATION.
004420     EXIT.
004430*===============================================================
004440*    U3 STEP 1 - LOAD JOBSDB INTO THE IN-MEMORY JOB TABLE.
004450*===============================================================
004460 110000-BEGIN-LOAD-JOB-TABLE.
004470     READ JOBSDB
004480         AT END
004490             SET WS-JOBSDB-AT-EOF TO TRUE
004500         NOT AT END
004510             ADD 1 TO WS-JOB-COUNT
004520             SET WS-JT-IDX TO WS-JOB-COUNT
004530             MOVE WP-JOB-ID       TO WS-JT-JOB-ID   (WS-JT-IDX)
004540             MOVE WP-TITLE        TO WS-JT-TITLE    (WS-JT-IDX)
004550             MOVE WP-JOB-ZONE     TO WS-JT-JOB-ZONE (WS-JT-IDX)
004560             MOVE 1 TO WS-COS-IDX
004570             PERFORM 111000-BEGIN-COPY-RIASEC
004580                THRU 111000-END-COPY-RIASEC
004590                UNTIL WS-COS-IDX > 6
004600             MOVE WP-KNOWLEDGE-COUNT
004610                 TO WS-JT-KNOW-COUNT (WS-JT-IDX)
004620             MOVE WP-SKILL-COUNT
004630                 TO WS-JT-SKILL-COUNT (WS-JT-IDX)
004640             MOVE 1 TO WS-LEV-I
004650             PERFORM 112000-BEGIN-COPY-KNOWLEDGE
004660                THRU 112000-END-COPY-KNOWLEDGE
004670                UNTIL WS-LEV-I > 10
004680             MOVE 1 TO WS-LEV-I
004690             PERFORM 113000-BEGIN-COPY-SKILL
004700                THRU 113000-END-COPY-SKILL
004710                UNTIL WS-LEV-I > 15
004720     END-READ.
004730 110000-END-LOAD-JOB-TABLE.
004740     EXIT.
004750*===============================================================
004760 111000-BEGIN-COPY-RIASEC.
004770     MOVE WP-RIASEC-ELEMENT (WS-COS-IDX)
004780         TO WS-JT-RIASEC (WS-JT-IDX WS-COS-IDX)
004790     ADD 1 TO WS-COS-IDX.
004800 111000-END-COPY-RIASEC.
004810     EXIT.
004820*===============================================================
004830 112000-BEGIN-COPY-KNOWLEDGE.
004840     MOVE WP-KNOWLEDGE-KW (WS-LEV-I)
004850         TO WS-JT-KNOW-KW (WS-JT-IDX WS-LEV-I)
004860     ADD 1 TO WS-LEV-I.
004870 112000-END-COPY-KNOWLEDGE.
004880     EXIT.
004890*===============================================================
004900 113000-BEGIN-COPY-SKILL.
004910     MOVE WP-SKILL-KW (WS-LEV-I)
004920         TO WS-JT-SKILL-KW (WS-JT-IDX WS-LEV-I)
004930     ADD 1 TO WS-LEV-I.
004940 113000-END-COPY-SKILL.
004950     EXIT.
004960*===============================================================
004970*    U3 STEP 2 - DOCUMENT FREQUENCY AND IDF WEIGHT, KNOWLEDGE.
004980*    EVERY DISTINCT KEYWORD ACROSS ALL JOBS IS ENTERED ONCE;
004990*    DF IS BUMPED ONCE PER JOB THAT LISTS IT.
005000*===============================================================
005010 120000-BEGIN-BUILD-KNOW-IDF.
005020     SET WS-JT-IDX TO 1.
005030 120100-KNOW-IDF-JOB-LOOP.
005040     IF WS-JT-IDX > WS-JOB-COUNT
005050         GO TO 120900-KNOW-IDF-DONE
005060     END-IF
005070     MOVE 1 TO WS-LEV-I
005080     PERFORM 121000-BEGIN-KNOW-IDF-KEYWORD
005090        THRU 121000-END-KNOW-IDF-KEYWORD
005100        UNTIL WS-LEV-I > WS-JT-KNOW-COUNT (WS-JT-IDX)
005110     SET WS-JT-IDX UP BY 1
005120     GO TO 120100-KNOW-IDF-JOB-LOOP.
005130 120900-KNOW-IDF-DONE.
005140     MOVE 1 TO WS-KI-IDX
005150     PERFORM 122000-BEGIN-KNOW-IDF-COMPUTE
005160        THRU 122000-END-KNOW-IDF-COMPUTE
005170        UNTIL WS-KI-IDX > WS-KI-COUNT
005180     MOVE 1 TO WS-KI-IDX
005190     PERFORM 123000-BEGIN-KNOW-IDF-NORMALIZE
005200        THRU 123000-END-KNOW-IDF-NORMALIZE
005210        UNTIL WS-KI-IDX > WS-KI-COUNT.
005220 120000-END-BUILD-KNOW-IDF.
005230     EXIT.
005240*===============================================================
005250 121000-BEGIN-KNOW-IDF-KEYWORD.
005260     MOVE WS-JT-KNOW-KW (WS-JT-IDX WS-LEV-I) TO WS-GEN-KEYWORD-A
005270     SET WS-GEN-NOT-FOUND TO TRUE
005280     SET WS-KI-IDX TO 1
005290     SEARCH WS-KI-ENTRY
005300         AT END
005310             CONTINUE
005320         WHEN WS-KI-KEYWORD (WS-KI-IDX) = WS-GEN-KEYWORD-A
005330             SET WS-GEN-FOUND TO TRUE
005340     END-SEARCH
005350     IF WS-GEN-FOUND
005360         ADD 1 TO WS-KI-DF (WS-KI-IDX)
005370     ELSE
005380         ADD 1 TO WS-KI-COUNT
005390         SET WS-KI-IDX TO WS-KI-COUNT
005400         MOVE WS-GEN-KEYWORD-A TO WS-KI-KEYWORD (WS-KI-IDX)
005410         MOVE 1 TO WS-KI-DF (WS-KI-IDX)
005420     END-IF
005430     ADD 1 TO WS-LEV-I.
005440 121000-END-KNOW-IDF-KEYWORD.
005450     EXIT.
005460*===============================================================
005470*    IDF = LN(TOTAL-JOBS / DF)
005480*===============================================================
005490 122000-BEGIN-KNOW-IDF-COMPUTE.
005500     COMPUTE WS-LN-ARG = WS-JOB-COUNT / WS-KI-DF (WS-KI-IDX)
005510     PERFORM 550000-BEGIN-COMPUTE-LN THRU 550000-END-COMPUTE-LN
005520     MOVE WS-LN-RESULT TO WS-KI-IDF (WS-KI-IDX)
005530     IF WS-KI-IDF (WS-KI-IDX) > WS-KI-MAX-IDF
005540         MOVE WS-KI-IDF (WS-KI-IDX) TO WS-KI-MAX-IDF
005550     END-IF
005560     ADD 1 TO WS-KI-IDX.
005570 122000-END-KNOW-IDF-COMPUTE.
005580     EXIT.
005590*===============================================================
005600 123000-BEGIN-KNOW-IDF-NORMALIZE.
005610     IF WS-KI-MAX-IDF = ZERO
005620         MOVE ZERO TO WS-KI-WEIGHT (WS-KI-IDX)
005630     ELSE
005640         COMPUTE WS-KI-WEIGHT (WS-KI-IDX) ROUNDED =
005650             WS-KI-IDF (WS-KI-IDX) / WS-KI-MAX-IDF
005660     END-IF
005670     ADD 1 TO WS-KI-IDX.
005680 123000-END-KNOW-IDF-NORMALIZE.
005690     EXIT.
005700*===============================================================
005710*    U3 STEP 2 - SAME COMPUTATION FOR TECH-SKILL KEYWORDS.
005720*===============================================================
005730 130000-BEGIN-BUILD-SKILL-IDF.
005740     SET WS-JT-IDX TO 1.
005750 130100-SKILL-IDF-JOB-LOOP.
005760     IF WS-JT-IDX > WS-JOB-COUNT
005770         GO TO 130900-SKILL-IDF-DONE
005780     END-IF
005790     MOVE 1 TO WS-LEV-I
005800     PERFORM 131000-BEGIN-SKILL-IDF-KEYWORD
005810        THRU 131000-END-SKILL-IDF-KEYWORD
005820        UNTIL WS-LEV-I > WS-JT-SKILL-COUNT (WS-JT-IDX)
005830     SET WS-JT-IDX UP BY 1
005840     GO TO 130100-SKILL-IDF-JOB-LOOP.
005850 130900-SKILL-IDF-DONE.
005860     MOVE 1 TO WS-TI-IDX
005870     PERFORM 132000-BEGIN-SKILL-IDF-COMPUTE
005880        THRU 132000-END-SKILL-IDF-COMPUTE
005890        UNTIL WS-TI-IDX > WS-TI-COUNT
005900     MOVE 1 TO WS-TI-IDX
005910     PERFORM 133000-BEGIN-SKILL-IDF-NORMALIZE
005920        THRU 133000-END-SKILL-IDF-NORMALIZE
005930        UNTIL WS-TI-IDX > WS-TI-COUNT.
005940 130000-END-BUILD-SKILL-IDF.
005950     EXIT.
005960*===============================================================
005970 131000-BEGIN-SKILL-IDF-KEYWORD.
005980     MOVE WS-JT-SKILL-KW (WS-JT-IDX WS-LEV-I) TO WS-GEN-KEYWORD-A
005990     SET WS-GEN-NOT-FOUND TO TRUE
006000     SET WS-TI-IDX TO 1
006010     SEARCH WS-TI-ENTRY
006020         AT END
006030             CONTINUE
006040         WHEN WS-TI-KEYWORD (WS-TI-IDX) = WS-GEN-KEYWORD-A
006050             SET WS-GEN-FOUND TO TRUE
006060     END-SEARCH
006070     IF WS-GEN-FOUND
006080         ADD 1 TO WS-TI-DF (WS-TI-IDX)
006090     ELSE
006100         ADD 1 TO WS-TI-COUNT
006110         SET WS-TI-IDX TO WS-TI-COUNT
006120         MOVE WS-GEN-KEYWORD-A TO WS-TI-KEYWORD (WS-TI-IDX)
006130         MOVE 1 TO WS-TI-DF (WS-TI-IDX)
006140     END-IF
006150     ADD 1 TO WS-LEV-I.
006160 131000-END-SKILL-IDF-KEYWORD.
006170     EXIT.
006180*===============================================================
006190 132000-BEGIN-SKILL-IDF-COMPUTE.
006200     COMPUTE WS-LN-ARG = WS-JOB-COUNT / WS-TI-DF (WS-TI-IDX)
006210     PERFORM 550000-BEGIN-COMPUTE-LN THRU 550000-END-COMPUTE-LN
006220     MOVE WS-LN-RESULT TO WS-TI-IDF (WS-TI-IDX)
006230     IF WS-TI-IDF (WS-TI-IDX) > WS-TI-MAX-IDF
006240         MOVE WS-TI-IDF (WS-TI-IDX) TO WS-TI-MAX-IDF
006250     END-IF
006260     ADD 1 TO WS-TI-IDX.
006270 132000-END-SKILL-IDF-COMPUTE.
006280     EXIT.
006290*===============================================================
006300 133000-BEGIN-SKILL-IDF-NORMALIZE.
006310     IF WS-TI-MAX-IDF = ZERO
006320         MOVE ZERO TO WS-TI-WEIGHT (WS-TI-IDX)
006330     ELSE
006340         COMPUTE WS-TI-WEIGHT (WS-TI-IDX) ROUNDED =
006350             WS-TI-IDF (WS-TI-IDX) / WS-TI-MAX-IDF
006360     END-IF
006370     ADD 1 TO WS-TI-IDX.
006380 133000-END-SKILL-IDF-NORMALIZE.
006390     EXIT.
006400*===============================================================
006410*    U3 STEP 3 - COSINE BASELINE. A DETERMINISTIC SYSTEMATIC
006420*    SAMPLE OF CONSECUTIVE JOB PAIRS (1,2) (2,3) ... STANDS IN
006430*    FOR THE RANDOM SAMPLE; DEFAULT 0.75 WHEN FEWER THAN 2 JOBS.
006440*===============================================================
006450 140000-BEGIN-COSINE-BASELINE.
006460     IF WS-JOB-COUNT < 2
006470         MOVE CTE-DEFAULT-BASELINE TO WS-BASELINE
006480     ELSE
006490         SET WS-JT-IDX TO 1
006500         PERFORM 141000-BEGIN-BASELINE-PAIR
006510            THRU 141000-END-BASELINE-PAIR
006520            UNTIL WS-JT-IDX >= WS-JOB-COUNT
006530                OR WS-BASELINE-PAIRS >= CTE-MAX-PAIRS
006540         IF WS-BASELINE-PAIRS = ZERO
006550             MOVE CTE-DEFAULT-BASELINE TO WS-BASELINE
006560         ELSE
006570             COMPUTE WS-BASELINE ROUNDED =
006580                 WS-BASELINE-SUM / WS-BASELINE-PAIRS
006590         END-IF
006600     END-IF.
006610 140000-END-COSINE-BASELINE.
006620     EXIT.
006630*===============================================================
006640 141000-BEGIN-BASELINE-PAIR.
006650     SET WS-JT-IDX2 TO WS-JT-IDX
006655     ADD 1 TO WS-JT-IDX2
006656     MOVE 1 TO WS-COS-IDX
006657     PERFORM 142000-BEGIN-LOAD-BASELINE-VECS
006658        THRU 142000-END-LOAD-BASELINE-VECS
006659        UNTIL WS-COS-IDX > 6
006660     PERFORM 500000-BEGIN-COMPUTE-COSINE
006670        THRU 500000-END-COMPUTE-COSINE
006680     ADD WS-COS-RESULT TO WS-BASELINE-SUM
006690     ADD 1 TO WS-BASELINE-PAIRS
006700     SET WS-JT-IDX UP BY 1.
006710 141000-END-BASELINE-PAIR.
006720     EXIT.
006721*===============================================================
006722 142000-BEGIN-LOAD-BASELINE-VECS.
006723     MOVE WS-JT-RIASEC (WS-JT-IDX WS-COS-IDX)
006724         TO WS-COS-VEC-A (WS-COS-IDX)
006725     MOVE WS-JT-RIASEC (WS-JT-IDX2 WS-COS-IDX)
006726         TO WS-COS-VEC-B (WS-COS-IDX)
006727     ADD 1 TO WS-COS-IDX.
006728 142000-END-LOAD-BASELINE-VECS.
006729     EXIT.
006730*===============================================================
006740*    U4 PREPROCESSOR - ONE CANDIDATE PROFILE.
006750*===============================================================
006760 200000-BEGIN-SCORE-ONE-USER.
006770     ADD 1 TO WS-USERS-SCORED
006780     PERFORM 210000-BEGIN-PREPROCESS-RIASEC
006790        THRU 210000-END-PREPROCESS-RIASEC
006800     PERFORM 220000-BEGIN-PREPROCESS-KNOWLEDGE
006810        THRU 220000-END-PREPROCESS-KNOWLEDGE
006820     PERFORM 230000-BEGIN-PREPROCESS-SKILLS
006830        THRU 230000-END-PREPROCESS-SKILLS
006840     MOVE ZERO TO WS-JOBS-SCORED-THIS-USER
006850     SET WS-JT-IDX TO 1
006860     PERFORM 300000-BEGIN-SCORE-ONE-JOB
006870        THRU 300000-END-SCORE-ONE-JOB
006880        UNTIL WS-JT-IDX > WS-JOB-COUNT
006890     PERFORM 600000-BEGIN-REPORT-HEADER
006900        THRU 600000-END-REPORT-HEADER
006910     SET WS-TT-IDX TO 1
006920     PERFORM 650000-BEGIN-REPORT-TRACK
006930        THRU 650000-END-REPORT-TRACK
006940        UNTIL WS-TT-IDX > 2
006950     READ USERPROF
006960         AT END SET WS-USERPROF-AT-EOF TO TRUE
006970     END-READ.
006980 200000-END-SCORE-ONE-USER.
006990     EXIT.
007000*===============================================================
007010 210000-BEGIN-PREPROCESS-RIASEC.
007020     MOVE 1 TO WS-COS-IDX
007030     PERFORM 211000-BEGIN-PREPROCESS-ONE-RIASEC
007040        THRU 211000-END-PREPROCESS-ONE-RIASEC
007050        UNTIL WS-COS-IDX > 6.
007060 210000-END-PREPROCESS-RIASEC.
007070     EXIT.
007080*===============================================================
007090 211000-BEGIN-PREPROCESS-ONE-RIASEC.
007100     MOVE WU-RIASEC-ELEMENT (WS-COS-IDX) TO WS-CLAMP-RAW
007110     IF WS-CLAMP-RAW < 1
007120         MOVE 1 TO WS-CLAMP-RAW
007130     END-IF
007140     IF WS-CLAMP-RAW > 7
007150         MOVE 7 TO WS-CLAMP-RAW
007160     END-IF
007170     COMPUTE WS-USER-RIASEC (WS-COS-IDX) ROUNDED =
007180         (WS-CLAMP-RAW - 1) / 6
007190     IF WS-USER-RIASEC (WS-COS-IDX) > 1
007200         MOVE 1 TO WS-USER-RIASEC (WS-COS-IDX)
007210     END-IF
007220     IF WS-USER-RIASEC (WS-COS-IDX) < 0
007230         MOVE 0 TO WS-USER-RIASEC (WS-COS-IDX)
007240     END-IF
007250     ADD 1 TO WS-COS-IDX.
007260 211000-END-PREPROCESS-ONE-RIASEC.
007270     EXIT.
007280*===============================================================
007290 220000-BEGIN-PREPROCESS-KNOWLEDGE.
007300     MOVE ZERO TO WS-USER-KNOW-COUNT
007310     MOVE 1 TO WS-LEV-I
007320     PERFORM 221000-BEGIN-PREPROCESS-ONE-KNOW
007330        THRU 221000-END-PREPROCESS-ONE-KNOW
007340        UNTIL WS-LEV-I > WU-KNOWLEDGE-COUNT.
007350 220000-END-PREPROCESS-KNOWLEDGE.
007360     EXIT.
007370*===============================================================
007380 221000-BEGIN-PREPROCESS-ONE-KNOW.
007390     MOVE WU-KNOWLEDGE-KW (WS-LEV-I) TO WS-GEN-KEYWORD-A
007400     INSPECT WS-GEN-KEYWORD-A
007410         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
007411     MOVE ZERO TO WS-GEN-LEAD-SPACE-CNT
007412     INSPECT WS-GEN-KEYWORD-A
007413         TALLYING WS-GEN-LEAD-SPACE-CNT FOR LEADING SPACE
007414     IF WS-GEN-LEAD-SPACE-CNT > ZERO AND WS-GEN-LEAD-SPACE-CNT < 40
007415         MOVE SPACES TO WS-GEN-KEYWORD-SHIFT
007416         MOVE WS-GEN-KEYWORD-A (WS-GEN-LEAD-SPACE-CNT + 1 : )
007417             TO WS-GEN-KEYWORD-SHIFT
007418         MOVE WS-GEN-KEYWORD-SHIFT TO WS-GEN-KEYWORD-A
007419     END-IF
007420     IF WS-GEN-KEYWORD-A NOT = SPACES
007430         ADD 1 TO WS-USER-KNOW-COUNT
007440         MOVE WS-GEN-KEYWORD-A
007450             TO WS-USER-KNOW-KW (WS-USER-KNOW-COUNT)
007460     END-IF
007470     ADD 1 TO WS-LEV-I.
007480 221000-END-PREPROCESS-ONE-KNOW.
007490     EXIT.
009500*===============================================================
009510 230000-BEGIN-PREPROCESS-SKILLS.
009520     MOVE ZERO TO WS-USER-SKILL-COUNT
009530     MOVE 1 TO WS-LEV-I
009540     PERFORM 231000-BEGIN-PREPROCESS-ONE-SKILL
009550        THRU 231000-END-PREPROCESS-ONE-SKILL
009560        UNTIL WS-LEV-I > WU-SKILL-COUNT.
009570 230000-END-PREPROCESS-SKILLS.
009580     EXIT.
009590*===============================================================
009600 231000-BEGIN-PREPROCESS-ONE-SKILL.
009610     MOVE WU-SKILL-KW (WS-LEV-I) TO WS-GEN-KEYWORD-A
009620     INSPECT WS-GEN-KEYWORD-A
009630         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
009631     MOVE ZERO TO WS-GEN-LEAD-SPACE-CNT
009632     INSPECT WS-GEN-KEYWORD-A
009633         TALLYING WS-GEN-LEAD-SPACE-CNT FOR LEADING SPACE
009634     IF WS-GEN-LEAD-SPACE-CNT > ZERO AND WS-GEN-LEAD-SPACE-CNT < 40
009635         MOVE SPACES TO WS-GEN-KEYWORD-SHIFT
009636         MOVE WS-GEN-KEYWORD-A (WS-GEN-LEAD-SPACE-CNT + 1 : )
009637             TO WS-GEN-KEYWORD-SHIFT
009638         MOVE WS-GEN-KEYWORD-SHIFT TO WS-GEN-KEYWORD-A
009639     END-IF
009640     IF WS-GEN-KEYWORD-A NOT = SPACES
009650         ADD 1 TO WS-USER-SKILL-COUNT
009660         MOVE WS-GEN-KEYWORD-A
009670             TO WS-USER-SKILL-KW (WS-USER-SKILL-COUNT)
009680     END-IF
009690     ADD 1 TO WS-LEV-I.
009700 231000-END-PREPROCESS-ONE-SKILL.
009710     EXIT.
009720*===============================================================
009730*    U6 STEP 1 - SCORE ONE OCCUPATION AGAINST THE CURRENT USER.
009740*===============================================================
009750 300000-BEGIN-SCORE-ONE-JOB.
009760     SET WS-SC-IDX TO WS-JT-IDX
009770     MOVE 1 TO WS-COS-IDX
009780     PERFORM 301000-BEGIN-LOAD-SCORE-VECS
009790        THRU 301000-END-LOAD-SCORE-VECS
009800        UNTIL WS-COS-IDX > 6
009810     PERFORM 500000-BEGIN-COMPUTE-COSINE
009820        THRU 500000-END-COMPUTE-COSINE
009830     MOVE WS-COS-RESULT TO WS-SC-RAW-PERSON (WS-SC-IDX)
009840     MOVE WS-COS-RESULT TO WS-BASE-NORM-C
009850     PERFORM 507000-BEGIN-BASELINE-NORMALIZE
009860        THRU 507000-END-BASELINE-NORMALIZE
009870     MOVE WS-BASE-NORM-RESULT TO WS-SC-SCORE-PERSON (WS-SC-IDX)
009880     PERFORM 531000-BEGIN-SCORE-KNOWLEDGE
009890        THRU 531000-END-SCORE-KNOWLEDGE
009900     MOVE WS-JAC-RESULT TO WS-SC-RAW-KNOW (WS-SC-IDX)
009910     MOVE WS-JAC-RESULT TO WS-SIGMOID-ARG
009920     PERFORM 540000-BEGIN-SIGMOID
009930        THRU 540000-END-SIGMOID
009940     MOVE WS-SIGMOID-RESULT TO WS-SC-SCORE-KNOW (WS-SC-IDX)
009950     PERFORM 532000-BEGIN-SCORE-SKILL
009960        THRU 532000-END-SCORE-SKILL
009970     MOVE WS-JAC-RESULT TO WS-SC-RAW-SKILL (WS-SC-IDX)
009980     MOVE WS-JAC-RESULT TO WS-SIGMOID-ARG
009990     PERFORM 540000-BEGIN-SIGMOID
010000        THRU 540000-END-SIGMOID
010010     MOVE WS-SIGMOID-RESULT TO WS-SC-SCORE-SKILL (WS-SC-IDX)
010020     SET WS-TT-IDX TO 1
010030     COMPUTE WS-SC-FINAL-PRAG (WS-SC-IDX) ROUNDED =
010040         (WS-TT-WT-PERSON (WS-TT-IDX) *
010050             WS-SC-SCORE-PERSON (WS-SC-IDX)) +
010060         (WS-TT-WT-KNOW (WS-TT-IDX) *
010070             WS-SC-SCORE-KNOW (WS-SC-IDX)) +
010080         (WS-TT-WT-SKILL (WS-TT-IDX) *
010090             WS-SC-SCORE-SKILL (WS-SC-IDX))
010100     SET WS-TT-IDX TO 2
010110     COMPUTE WS-SC-FINAL-PASS (WS-SC-IDX) ROUNDED =
010120         (WS-TT-WT-PERSON (WS-TT-IDX) *
010130             WS-SC-SCORE-PERSON (WS-SC-IDX)) +
010140         (WS-TT-WT-KNOW (WS-TT-IDX) *
010150             WS-SC-SCORE-KNOW (WS-SC-IDX)) +
010160         (WS-TT-WT-SKILL (WS-TT-IDX) *
010170             WS-SC-SCORE-SKILL (WS-SC-IDX))
010180     ADD 1 TO WS-JOBS-SCORED-THIS-USER
010190     SET WS-JT-IDX UP BY 1.
010200 300000-END-SCORE-ONE-JOB.
010210     EXIT.
010220*===============================================================
010230 301000-BEGIN-LOAD-SCORE-VECS.
010240     MOVE WS-USER-RIASEC (WS-COS-IDX) TO WS-COS-VEC-A (WS-COS-IDX)
010250     MOVE WS-JT-RIASEC (WS-JT-IDX WS-COS-IDX)
010260         TO WS-COS-VEC-B (WS-COS-IDX)
010270     ADD 1 TO WS-COS-IDX.
010280 301000-END-LOAD-SCORE-VECS.
010290     EXIT.
010300*===============================================================
010310*    U5 PRIMITIVE - COSINE SIMILARITY OF WS-COS-VEC-A/B (SIX
010320*    ELEMENTS), RESULT CLAMPED [0,1], ZERO ON A ZERO MAGNITUDE.
010330*===============================================================
010340 500000-BEGIN-COMPUTE-COSINE.
010350     MOVE ZERO TO WS-COS-DOT
010360     MOVE ZERO TO WS-COS-SUMSQ-A
010370     MOVE ZERO TO WS-COS-SUMSQ-B
010380     MOVE 1 TO WS-COS-IDX
010390     PERFORM 501000-BEGIN-ACCUM-COSINE
010400        THRU 501000-END-ACCUM-COSINE
010410        UNTIL WS-COS-IDX > 6
010420     IF WS-COS-SUMSQ-A = ZERO OR WS-COS-SUMSQ-B = ZERO
010430         MOVE ZERO TO WS-COS-RESULT
010440     ELSE
010450         MOVE WS-COS-SUMSQ-A TO WS-SQRT-ARG
010460         PERFORM 505000-BEGIN-COMPUTE-SQRT
010470            THRU 505000-END-COMPUTE-SQRT
010480         MOVE WS-SQRT-RESULT TO WS-COS-MAG-A
010490         MOVE WS-COS-SUMSQ-B TO WS-SQRT-ARG
010500         PERFORM 505000-BEGIN-COMPUTE-SQRT
010510            THRU 505000-END-COMPUTE-SQRT
010520         MOVE WS-SQRT-RESULT TO WS-COS-MAG-B
010530         COMPUTE WS-COS-RESULT ROUNDED =
010540             WS-COS-DOT / (WS-COS-MAG-A * WS-COS-MAG-B)
010550         IF WS-COS-RESULT > 1
010560             MOVE 1 TO WS-COS-RESULT
010570         END-IF
010580         IF WS-COS-RESULT < 0
010590             MOVE 0 TO WS-COS-RESULT
010600         END-IF
010610     END-IF.
010620 500000-END-COMPUTE-COSINE.
010630     EXIT.
010640*===============================================================
010650 501000-BEGIN-ACCUM-COSINE.
010660     COMPUTE WS-COS-DOT = WS-COS-DOT +
010670         (WS-COS-VEC-A (WS-COS-IDX) * WS-COS-VEC-B (WS-COS-IDX))
010680     COMPUTE WS-COS-SUMSQ-A = WS-COS-SUMSQ-A +
010690         (WS-COS-VEC-A (WS-COS-IDX) * WS-COS-VEC-A (WS-COS-IDX))
010700     COMPUTE WS-COS-SUMSQ-B = WS-COS-SUMSQ-B +
010710         (WS-COS-VEC-B (WS-COS-IDX) * WS-COS-VEC-B (WS-COS-IDX))
010720     ADD 1 TO WS-COS-IDX.
010730 501000-END-ACCUM-COSINE.
010740     EXIT.
010750*===============================================================
010760*    SQUARE ROOT BY NEWTON-RAPHSON ITERATION - NO SQRT FUNCTION
010770*    EXISTS IN THIS DIALECT SO 12 ITERATIONS OF
010780*    X(N+1) = (X(N) + ARG/X(N)) / 2 STAND IN FOR IT.
010790*===============================================================
010800 505000-BEGIN-COMPUTE-SQRT.
010810     IF WS-SQRT-ARG = ZERO
010820         MOVE ZERO TO WS-SQRT-RESULT
010830     ELSE
010840         MOVE WS-SQRT-ARG TO WS-SQRT-RESULT
010850         MOVE ZERO TO WS-SQRT-ITER
010860         PERFORM 506000-BEGIN-SQRT-ITERATE
010870            THRU 506000-END-SQRT-ITERATE
010880            UNTIL WS-SQRT-ITER > 12
010890     END-IF.
010900 505000-END-COMPUTE-SQRT.
010910     EXIT.
010920*===============================================================
010930 506000-BEGIN-SQRT-ITERATE.
010940     MOVE WS-SQRT-RESULT TO WS-SQRT-PREV
010950     COMPUTE WS-SQRT-RESULT ROUNDED =
010960         (WS-SQRT-PREV + (WS-SQRT-ARG / WS-SQRT-PREV)) / 2
010970     ADD 1 TO WS-SQRT-ITER.
010980 506000-END-SQRT-ITERATE.
010990     EXIT.
011000*===============================================================
011010*    U5 PRIMITIVE - BASELINE NORMALIZATION OF A COSINE SCORE.
011020*===============================================================
011030 507000-BEGIN-BASELINE-NORMALIZE.
011040     IF WS-BASE-NORM-C < WS-BASELINE
011050         MOVE ZERO TO WS-BASE-NORM-RESULT
011060     ELSE
011070         IF WS-BASELINE NOT < 1
011080             MOVE 1 TO WS-BASE-NORM-RESULT
011090         ELSE
011100             COMPUTE WS-BASE-NORM-RESULT ROUNDED =
011110                 (WS-BASE-NORM-C - WS-BASELINE) /
011120                     (1 - WS-BASELINE)
011130             IF WS-BASE-NORM-RESULT > 1
011140                 MOVE 1 TO WS-BASE-NORM-RESULT
011150             END-IF
011160             IF WS-BASE-NORM-RESULT < 0
011170                 MOVE 0 TO WS-BASE-NORM-RESULT
011180             END-IF
011190         END-IF
011200     END-IF.
011210 507000-END-BASELINE-NORMALIZE.
011220     EXIT.
011230*===============================================================
011240*    FIND THE SIGNIFICANT LENGTH OF A PIC X(40) KEYWORD FIELD
011250*    (TRAILING BLANKS IGNORED, AS REQUIRED FOR LEVENSHTEIN).
011260*===============================================================
011270 509000-BEGIN-FIND-LENGTH.
011280     MOVE 40 TO WS-LEN-POS
011290     MOVE 0 TO WS-LEN-RESULT
011300     PERFORM 509100-BEGIN-SCAN-LENGTH
011310        THRU 509100-END-SCAN-LENGTH
011320        UNTIL WS-LEN-POS = 0 OR WS-LEN-RESULT NOT = 0.
011330 509000-END-FIND-LENGTH.
011340     EXIT.
011350*===============================================================
011360 509100-BEGIN-SCAN-LENGTH.
011370     IF WS-LEN-ARG (WS-LEN-POS:1) NOT = SPACE
011380         MOVE WS-LEN-POS TO WS-LEN-RESULT
011390     ELSE
011400         SUBTRACT 1 FROM WS-LEN-POS
011410     END-IF.
011420 509100-END-SCAN-LENGTH.
011430     EXIT.
011440*===============================================================
011450*    U5 PRIMITIVE - LEVENSHTEIN EDIT DISTANCE (TWO-ROW DYNAMIC
011460*    PROGRAMMING TABLE), TRAILING BLANKS IGNORED ON EACH SIDE.
011470*===============================================================
011480 510000-BEGIN-COMPUTE-LEVENSHTEIN.
011490     MOVE WS-LEV-A TO WS-LEN-ARG
011500     PERFORM 509000-BEGIN-FIND-LENGTH
011510        THRU 509000-END-FIND-LENGTH
011520     MOVE WS-LEN-RESULT TO WS-LEV-LEN-A
011530     MOVE WS-LEV-B TO WS-LEN-ARG
011540     PERFORM 509000-BEGIN-FIND-LENGTH
011550        THRU 509000-END-FIND-LENGTH
011560     MOVE WS-LEN-RESULT TO WS-LEV-LEN-B
011570     IF WS-LEV-LEN-A = 0
011580         MOVE WS-LEV-LEN-B TO WS-LEV-DISTANCE
011590     ELSE
011600         IF WS-LEV-LEN-B = 0
011610             MOVE WS-LEV-LEN-A TO WS-LEV-DISTANCE
011620         ELSE
011630             PERFORM 511000-BEGIN-LEV-INIT-ROW
011640                THRU 511000-END-LEV-INIT-ROW
011650             MOVE 1 TO WS-LEV-I
011660             PERFORM 512000-BEGIN-LEV-ROW
011670                THRU 512000-END-LEV-ROW
011680                UNTIL WS-LEV-I > WS-LEV-LEN-A
011690             MOVE WS-LEV-ROW-PREV (WS-LEV-LEN-B + 1)
011700                 TO WS-LEV-DISTANCE
011710         END-IF
011720     END-IF.
011730 510000-END-COMPUTE-LEVENSHTEIN.
011740     EXIT.
011750*===============================================================
011760 511000-BEGIN-LEV-INIT-ROW.
011770     MOVE 0 TO WS-LEV-J
011780     PERFORM 511100-BEGIN-LEV-INIT-ONE
011790        THRU 511100-END-LEV-INIT-ONE
011800        UNTIL WS-LEV-J > WS-LEV-LEN-B.
011810 511000-END-LEV-INIT-ROW.
011820     EXIT.
011830*===============================================================
011840 511100-BEGIN-LEV-INIT-ONE.
011850     MOVE WS-LEV-J TO WS-LEV-ROW-PREV (WS-LEV-J + 1)
011860     ADD 1 TO WS-LEV-J.
011870 511100-END-LEV-INIT-ONE.
011880     EXIT.
011890*===============================================================
011900 512000-BEGIN-LEV-ROW.
011910     MOVE WS-LEV-I TO WS-LEV-ROW-CURR (1)
011920     MOVE 1 TO WS-LEV-J
011930     PERFORM 513000-BEGIN-LEV-COL
011940        THRU 513000-END-LEV-COL
011950        UNTIL WS-LEV-J > WS-LEV-LEN-B
011960     PERFORM 514000-BEGIN-LEV-COPY-ROW
011970        THRU 514000-END-LEV-COPY-ROW
011980     ADD 1 TO WS-LEV-I.
011990 512000-END-LEV-ROW.
012000     EXIT.
012010*===============================================================
012020 513000-BEGIN-LEV-COL.
012030     IF WS-LEV-A (WS-LEV-I:1) = WS-LEV-B (WS-LEV-J:1)
012040         MOVE 0 TO WS-LEV-COST
012050     ELSE
012060         MOVE 1 TO WS-LEV-COST
012070     END-IF
012080     COMPUTE WS-LEV-DELETE = WS-LEV-ROW-PREV (WS-LEV-J + 1) + 1
012090     COMPUTE WS-LEV-INSERT = WS-LEV-ROW-CURR (WS-LEV-J) + 1
012100     COMPUTE WS-LEV-SUBST  = WS-LEV-ROW-PREV (WS-LEV-J) +
012110         WS-LEV-COST
012120     MOVE WS-LEV-DELETE TO WS-LEV-MIN
012130     IF WS-LEV-INSERT < WS-LEV-MIN
012140         MOVE WS-LEV-INSERT TO WS-LEV-MIN
012150     END-IF
012160     IF WS-LEV-SUBST < WS-LEV-MIN
012170         MOVE WS-LEV-SUBST TO WS-LEV-MIN
012180     END-IF
012190     MOVE WS-LEV-MIN TO WS-LEV-ROW-CURR (WS-LEV-J + 1)
012200     ADD 1 TO WS-LEV-J.
012210 513000-END-LEV-COL.
012220     EXIT.
012230*===============================================================
012240 514000-BEGIN-LEV-COPY-ROW.
012250     MOVE 0 TO WS-LEV-J
012260     PERFORM 514100-BEGIN-LEV-COPY-ONE
012270        THRU 514100-END-LEV-COPY-ONE
012280        UNTIL WS-LEV-J > WS-LEV-LEN-B.
012290 514000-END-LEV-COPY-ROW.
012300     EXIT.
012310*===============================================================
012320 514100-BEGIN-LEV-COPY-ONE.
012330     MOVE WS-LEV-ROW-CURR (WS-LEV-J + 1)
012340         TO WS-LEV-ROW-PREV (WS-LEV-J + 1)
012350     ADD 1 TO WS-LEV-J.
012360 514100-END-LEV-COPY-ONE.
012370     EXIT.
012380*===============================================================
012390*    U5 PRIMITIVE - FUZZY MATCH OF WS-LEV-A AGAINST WS-LEV-B.
012400*===============================================================
012410 520000-BEGIN-FUZZY-MATCH.
012420     IF WS-LEV-A = WS-LEV-B
012430         SET WS-FUZZY-IS-MATCH TO TRUE
012440     ELSE
012450         PERFORM 510000-BEGIN-COMPUTE-LEVENSHTEIN
012460            THRU 510000-END-COMPUTE-LEVENSHTEIN
012470         MOVE WS-LEV-LEN-A TO WS-FUZZY-MAXLEN
012480         IF WS-LEV-LEN-B > WS-FUZZY-MAXLEN
012490             MOVE WS-LEV-LEN-B TO WS-FUZZY-MAXLEN
012500         END-IF
012510         IF WS-FUZZY-MAXLEN = 0
012520             SET WS-FUZZY-IS-MATCH TO TRUE
012530         ELSE
012540             COMPUTE WS-FUZZY-RATIO ROUNDED =
012550                 1 - (WS-LEV-DISTANCE / WS-FUZZY-MAXLEN)
012560             IF WS-FUZZY-RATIO NOT < CTE-FUZZY-THRESHOLD
012570                 SET WS-FUZZY-IS-MATCH TO TRUE
012580             ELSE
012590                 SET WS-FUZZY-NOT-MATCH TO TRUE
012600             END-IF
012610         END-IF
012620     END-IF.
012630 520000-END-FUZZY-MATCH.
012640     EXIT.
012650*===============================================================
012660*    U5 STEP 4 - IDF-WEIGHTED FUZZY JACCARD, KNOWLEDGE DOMAINS.
012670*    UNION SET IS THE EXACT-TEXT UNION OF BOTH KEYWORD LISTS; THE
012680*    MATCHED SET IS EVERY OCCUPATION KEYWORD THAT FUZZY-MATCHES
012690*    SOME CANDIDATE KEYWORD (PER CR-07605 REWRITE, SEE LOG).
012700*===============================================================
012710 531000-BEGIN-SCORE-KNOWLEDGE.
012720     SET WS-JAC-IS-KNOWLEDGE TO TRUE
012730     MOVE ZERO TO WS-UNION-COUNT
012740     MOVE 1 TO WS-JAC-U-IDX
012750     PERFORM 531100-BEGIN-ADD-USER-KNOW
012760        THRU 531100-END-ADD-USER-KNOW
012770        UNTIL WS-JAC-U-IDX > WS-USER-KNOW-COUNT
012780     MOVE 1 TO WS-JAC-J-IDX
012790     PERFORM 531200-BEGIN-ADD-JOB-KNOW
012800        THRU 531200-END-ADD-JOB-KNOW
012810        UNTIL WS-JAC-J-IDX > WS-JT-KNOW-COUNT (WS-JT-IDX)
012811     MOVE WS-USER-KNOW-COUNT TO WS-JAC-USER-LIMIT
012812     IF WS-USER-KNOW-COUNT = ZERO
012813         AND WS-JT-KNOW-COUNT (WS-JT-IDX) = ZERO
012814         MOVE 1 TO WS-JAC-RESULT
012815         GO TO 531000-END-SCORE-KNOWLEDGE
012816     END-IF
012820     PERFORM 537000-BEGIN-SUM-UNION-WEIGHT
012830        THRU 537000-END-SUM-UNION-WEIGHT
012840     PERFORM 538000-BEGIN-SUM-MATCHED-WEIGHT
012850        THRU 538000-END-SUM-MATCHED-WEIGHT
012860     IF WS-JAC-UNION-SUM = ZERO
012870         MOVE ZERO TO WS-JAC-RESULT
012880     ELSE
012890         COMPUTE WS-JAC-RESULT ROUNDED =
012900             WS-JAC-MATCH-SUM / WS-JAC-UNION-SUM
012910         IF WS-JAC-RESULT > 1
012920             MOVE 1 TO WS-JAC-RESULT
012930         END-IF
012940     END-IF.
012950 531000-END-SCORE-KNOWLEDGE.
012960     EXIT.
012970*===============================================================
012980 531100-BEGIN-ADD-USER-KNOW.
012990     MOVE WS-USER-KNOW-KW (WS-JAC-U-IDX) TO WS-GEN-KEYWORD-A
013000     SET WS-JAC-SOURCE-IS-USER TO TRUE
013010     PERFORM 539000-BEGIN-ADD-TO-UNION
013020        THRU 539000-END-ADD-TO-UNION
013030     ADD 1 TO WS-JAC-U-IDX.
013040 531100-END-ADD-USER-KNOW.
013050     EXIT.
013060*===============================================================
013070 531200-BEGIN-ADD-JOB-KNOW.
013080     MOVE WS-JT-KNOW-KW (WS-JT-IDX WS-JAC-J-IDX) TO WS-GEN-KEYWORD-A
013090     SET WS-JAC-SOURCE-IS-JOB TO TRUE
013100     PERFORM 539000-BEGIN-ADD-TO-UNION
013110        THRU 539000-END-ADD-TO-UNION
013120     ADD 1 TO WS-JAC-J-IDX.
013130 531200-END-ADD-JOB-KNOW.
013140     EXIT.
013150*===============================================================
013160*    U5 STEP 4 - IDF-WEIGHTED FUZZY JACCARD, TECH SKILLS. SAME
013170*    MERGE/SCORE SHAPE AS 531000, OVER THE SKILL KEYWORD LISTS.
013180*===============================================================
013190 532000-BEGIN-SCORE-SKILL.
013200     SET WS-JAC-IS-SKILL TO TRUE
013210     MOVE ZERO TO WS-UNION-COUNT
013220     MOVE 1 TO WS-JAC-U-IDX
013230     PERFORM 532100-BEGIN-ADD-USER-SKILL
013240        THRU 532100-END-ADD-USER-SKILL
013250        UNTIL WS-JAC-U-IDX > WS-USER-SKILL-COUNT
013260     MOVE 1 TO WS-JAC-J-IDX
013270     PERFORM 532200-BEGIN-ADD-JOB-SKILL
013280        THRU 532200-END-ADD-JOB-SKILL
013290        UNTIL WS-JAC-J-IDX > WS-JT-SKILL-COUNT (WS-JT-IDX)
013291     MOVE WS-USER-SKILL-COUNT TO WS-JAC-USER-LIMIT
013292     IF WS-USER-SKILL-COUNT = ZERO
013293         AND WS-JT-SKILL-COUNT (WS-JT-IDX) = ZERO
013294         MOVE 1 TO WS-JAC-RESULT
013295         GO TO 532000-END-SCORE-SKILL
013296     END-IF
013300     PERFORM 537000-BEGIN-SUM-UNION-WEIGHT
013310        THRU 537000-END-SUM-UNION-WEIGHT
013320     PERFORM 538000-BEGIN-SUM-MATCHED-WEIGHT
013330        THRU 538000-END-SUM-MATCHED-WEIGHT
013340     IF WS-JAC-UNION-SUM = ZERO
013350         MOVE ZERO TO WS-JAC-RESULT
013360     ELSE
013370         COMPUTE WS-JAC-RESULT ROUNDED =
013380             WS-JAC-MATCH-SUM / WS-JAC-UNION-SUM
013390         IF WS-JAC-RESULT > 1
013400             MOVE 1 TO WS-JAC-RESULT
013410         END-IF
013420     END-IF.
013430 532000-END-SCORE-SKILL.
013440     EXIT.
013450*===============================================================
013460 532100-BEGIN-ADD-USER-SKILL.
013470     MOVE WS-USER-SKILL-KW (WS-JAC-U-IDX) TO WS-GEN-KEYWORD-A
013480     SET WS-JAC-SOURCE-IS-USER TO TRUE
013490     PERFORM 539000-BEGIN-ADD-TO-UNION
013500        THRU 539000-END-ADD-TO-UNION
013510     ADD 1 TO WS-JAC-U-IDX.
013520 532100-END-ADD-USER-SKILL.
013530     EXIT.
013540*===============================================================
013550 532200-BEGIN-ADD-JOB-SKILL.
013560     MOVE WS-JT-SKILL-KW (WS-JT-IDX WS-JAC-J-IDX) TO WS-GEN-KEYWORD-A
013570     SET WS-JAC-SOURCE-IS-JOB TO TRUE
013580     PERFORM 539000-BEGIN-ADD-TO-UNION
013590        THRU 539000-END-ADD-TO-UNION
013600     ADD 1 TO WS-JAC-J-IDX.
013610 532200-END-ADD-JOB-SKILL.
013620     EXIT.
013630*===============================================================
013640*    LOOK UP THE IDF WEIGHT OF WS-GEN-KEYWORD-A IN THE KNOWLEDGE
013650*    DF/IDF TABLE BUILT DURING U3; UNKNOWN KEYWORDS DEFAULT LOW.
013660*===============================================================
013670 533000-BEGIN-LOOKUP-KNOW-WEIGHT.
013680     SET WS-GEN-NOT-FOUND TO TRUE
013690     SET WS-KI-IDX TO 1
013700     SEARCH WS-KI-ENTRY
013710         AT END
013720             CONTINUE
013730         WHEN WS-KI-KEYWORD (WS-KI-IDX) = WS-GEN-KEYWORD-A
013740             SET WS-GEN-FOUND TO TRUE
013750     END-SEARCH
013760     IF WS-GEN-FOUND
013770         MOVE WS-KI-WEIGHT (WS-KI-IDX) TO WS-GEN-LOOKUP-WEIGHT
013780     ELSE
013790         MOVE WS-JAC-DEFAULT-WEIGHT TO WS-GEN-LOOKUP-WEIGHT
013800     END-IF.
013810 533000-END-LOOKUP-KNOW-WEIGHT.
013820     EXIT.
013830*===============================================================
013840 534000-BEGIN-LOOKUP-SKILL-WEIGHT.
013850     SET WS-GEN-NOT-FOUND TO TRUE
013860     SET WS-TI-IDX TO 1
013870     SEARCH WS-TI-ENTRY
013880         AT END
013890             CONTINUE
013900         WHEN WS-TI-KEYWORD (WS-TI-IDX) = WS-GEN-KEYWORD-A
013910             SET WS-GEN-FOUND TO TRUE
013920     END-SEARCH
013930     IF WS-GEN-FOUND
013940         MOVE WS-TI-WEIGHT (WS-TI-IDX) TO WS-GEN-LOOKUP-WEIGHT
013950     ELSE
013960         MOVE WS-JAC-DEFAULT-WEIGHT TO WS-GEN-LOOKUP-WEIGHT
013970     END-IF.
013980 534000-END-LOOKUP-SKILL-WEIGHT.
013990     EXIT.
014000*===============================================================
014010*    SUM THE IDF WEIGHT OF EVERY KEYWORD IN THE MERGED UNION SET
014020*    (JACCARD DENOMINATOR).
014030*===============================================================
014040 537000-BEGIN-SUM-UNION-WEIGHT.
014050     MOVE ZERO TO WS-JAC-UNION-SUM
014060     MOVE 1 TO WS-UN-SCAN-IDX
014070     PERFORM 537100-BEGIN-SUM-ONE-UNION
014080        THRU 537100-END-SUM-ONE-UNION
014090        UNTIL WS-UN-SCAN-IDX > WS-UNION-COUNT.
014100 537000-END-SUM-UNION-WEIGHT.
014110     EXIT.
014120*===============================================================
014130 537100-BEGIN-SUM-ONE-UNION.
014140     MOVE WS-UN-KW (WS-UN-SCAN-IDX) TO WS-GEN-KEYWORD-A
014150     IF WS-JAC-IS-KNOWLEDGE
014160         PERFORM 533000-BEGIN-LOOKUP-KNOW-WEIGHT
014170            THRU 533000-END-LOOKUP-KNOW-WEIGHT
014180     ELSE
014190         PERFORM 534000-BEGIN-LOOKUP-SKILL-WEIGHT
014200            THRU 534000-END-LOOKUP-SKILL-WEIGHT
014210     END-IF
014220     ADD WS-GEN-LOOKUP-WEIGHT TO WS-JAC-UNION-SUM
014230     ADD 1 TO WS-UN-SCAN-IDX.
014240 537100-END-SUM-ONE-UNION.
014250     EXIT.
014260*===============================================================
014270*    SUM THE IDF WEIGHT OF EVERY OCCUPATION KEYWORD IN THE UNION
014280*    THAT FUZZY-MATCHES SOME CANDIDATE KEYWORD (JACCARD NUMERATOR,
014281*    ASYMMETRIC - THE CANDIDATE SIDE IS NEVER WEIGHED, SEE LOG
014282*    ENTRY CR-07605).
014290*===============================================================
014300 538000-BEGIN-SUM-MATCHED-WEIGHT.
014310     MOVE ZERO TO WS-JAC-MATCH-SUM
014320     MOVE 1 TO WS-UN-SCAN-IDX
014330     PERFORM 538100-BEGIN-SUM-ONE-MATCH
014340        THRU 538100-END-SUM-ONE-MATCH
014350        UNTIL WS-UN-SCAN-IDX > WS-UNION-COUNT.
014360 538000-END-SUM-MATCHED-WEIGHT.
014370     EXIT.
014380*===============================================================
014390 538100-BEGIN-SUM-ONE-MATCH.
014400     SET WS-UN-NOT-DUPLICATE TO TRUE
014401     IF WS-UN-IN-JOB (WS-UN-SCAN-IDX)
014402         MOVE WS-UN-KW (WS-UN-SCAN-IDX) TO WS-GEN-KEYWORD-B
014403         MOVE 1 TO WS-JAC-U-IDX
014404         PERFORM 538200-BEGIN-CHECK-ONE-USER-KW
014405            THRU 538200-END-CHECK-ONE-USER-KW
014406            UNTIL WS-JAC-U-IDX > WS-JAC-USER-LIMIT
014407               OR WS-UN-DUPLICATE
014408         IF WS-UN-DUPLICATE
014410             MOVE WS-UN-KW (WS-UN-SCAN-IDX) TO WS-GEN-KEYWORD-A
014430             IF WS-JAC-IS-KNOWLEDGE
014440                 PERFORM 533000-BEGIN-LOOKUP-KNOW-WEIGHT
014450                    THRU 533000-END-LOOKUP-KNOW-WEIGHT
014460             ELSE
014470                 PERFORM 534000-BEGIN-LOOKUP-SKILL-WEIGHT
014480                    THRU 534000-END-LOOKUP-SKILL-WEIGHT
014490             END-IF
014500             ADD WS-GEN-LOOKUP-WEIGHT TO WS-JAC-MATCH-SUM
014510         END-IF
014511     END-IF
014520     ADD 1 TO WS-UN-SCAN-IDX.
014530 538100-END-SUM-ONE-MATCH.
014540     EXIT.
014542*===============================================================
014552*    FUZZY-COMPARE ONE OCCUPATION KEYWORD (HELD IN WS-GEN-KEYWORD-B)
014562*    AGAINST ONE CANDIDATE KEYWORD FROM THE RAW CANDIDATE LIST;
014572*    SET THE UNION-DUPLICATE SWITCH WHEN THE PAIR CLEARS THE
014582*    FUZZY-MATCH THRESHOLD IN 520000.
014592*===============================================================
014602 538200-BEGIN-CHECK-ONE-USER-KW.
014612     IF WS-JAC-IS-KNOWLEDGE
014622         MOVE WS-USER-KNOW-KW (WS-JAC-U-IDX) TO WS-LEV-A
014632     ELSE
014642         MOVE WS-USER-SKILL-KW (WS-JAC-U-IDX) TO WS-LEV-A
014652     END-IF
014662     MOVE WS-GEN-KEYWORD-B TO WS-LEV-B
014672     PERFORM 520000-BEGIN-FUZZY-MATCH
014682        THRU 520000-END-FUZZY-MATCH
014692     IF WS-FUZZY-IS-MATCH
014702         SET WS-UN-DUPLICATE TO TRUE
014712     ELSE
014722         ADD 1 TO WS-JAC-U-IDX
014732     END-IF.
014742 538200-END-CHECK-ONE-USER-KW.
014752     EXIT.
014762*===============================================================
014860*    FUZZY-DEDUPE ONE KEYWORD INTO THE MERGED UNION TABLE,
014870*    OR-ING ITS SOURCE (USER/JOB) INTO AN EXISTING ENTRY WHEN THE
014880*    KEYWORD IS A FUZZY MATCH OF ONE ALREADY THERE.
014890*===============================================================
014900 539000-BEGIN-ADD-TO-UNION.
014910     SET WS-UN-NOT-DUPLICATE TO TRUE
014920     MOVE 1 TO WS-UN-SCAN-IDX
014930     PERFORM 539100-BEGIN-SCAN-UNION
014940        THRU 539100-END-SCAN-UNION
014950        UNTIL WS-UN-SCAN-IDX > WS-UNION-COUNT OR WS-UN-DUPLICATE
014960     IF WS-UN-DUPLICATE
014970         MOVE WS-UN-SCAN-IDX TO WS-UN-MATCH-IDX
014980     ELSE
014990         ADD 1 TO WS-UNION-COUNT
015000         MOVE WS-UNION-COUNT TO WS-UN-MATCH-IDX
015010         MOVE WS-GEN-KEYWORD-A TO WS-UN-KW (WS-UN-MATCH-IDX)
015020         MOVE "N" TO WS-UN-IN-USER-SW (WS-UN-MATCH-IDX)
015030         MOVE "N" TO WS-UN-IN-JOB-SW (WS-UN-MATCH-IDX)
015040     END-IF
015050     IF WS-JAC-SOURCE-IS-USER
015060         SET WS-UN-IN-USER (WS-UN-MATCH-IDX) TO TRUE
015070     ELSE
015080         SET WS-UN-IN-JOB (WS-UN-MATCH-IDX) TO TRUE
015090     END-IF.
015100 539000-END-ADD-TO-UNION.
015110     EXIT.
015120*===============================================================
015125*    EXACT-TEXT COMPARE ONLY - THE UNION SET IS DISTINCT(USER-KW)
015126*    UNION DISTINCT(JOB-KW), NOT A FUZZY MERGE (CR-07605).
015127*===============================================================
015130 539100-BEGIN-SCAN-UNION.
015180     IF WS-GEN-KEYWORD-A = WS-UN-KW (WS-UN-SCAN-IDX)
015190         SET WS-UN-DUPLICATE TO TRUE
015200     ELSE
015210         ADD 1 TO WS-UN-SCAN-IDX
015220     END-IF.
015230 539100-END-SCAN-UNION.
015240     EXIT.
015250*===============================================================
015260*    U5 STEP 5 - SIGMOID ACTIVATION OF A RAW JACCARD SCORE.
015270*    CENTERED ON CTE-SIGMOID-CENTER WITH STEEPNESS
015280*    CTE-SIGMOID-STEEPNESS; ZERO BELOW ZERO RAW INPUT, SINCE THE
015290*    CURVE IS NOT DEFINED FOR A NEGATIVE JACCARD SCORE.
015300*===============================================================
015310 540000-BEGIN-SIGMOID.
015320     IF WS-SIGMOID-ARG NOT > ZERO
015330         MOVE ZERO TO WS-SIGMOID-RESULT
015340     ELSE
015350         COMPUTE WS-EXP-ARG ROUNDED =
015360             0 - (CTE-SIGMOID-STEEPNESS *
015370                 (WS-SIGMOID-ARG - CTE-SIGMOID-CENTER))
015380         PERFORM 560000-BEGIN-COMPUTE-EXP
015390            THRU 560000-END-COMPUTE-EXP
015400         COMPUTE WS-SIGMOID-RESULT ROUNDED =
015410             1 / (1 + WS-EXP-RESULT)
015420         IF WS-SIGMOID-RESULT > 1
015430             MOVE 1 TO WS-SIGMOID-RESULT
015440         END-IF
015450     END-IF.
015460 540000-END-SIGMOID.
015470     EXIT.
015480*===============================================================
015490*    NATURAL LOG BY RANGE REDUCTION (HALVE THE ARGUMENT UNTIL IT
015500*    FALLS IN [1,2)) FOLLOWED BY AN ARTANH SERIES -
015510*    LN(X) = K*LN(2) + 2*ARTANH((X-1)/(X+1)) - NO LN FUNCTION
015520*    EXISTS IN THIS DIALECT.
015530*===============================================================
015540 550000-BEGIN-COMPUTE-LN.
015550     MOVE ZERO TO WS-LN-REDUCE-COUNT
015560     MOVE WS-LN-ARG TO WS-LN-RESULT
015570     PERFORM 551000-BEGIN-LN-REDUCE
015580        THRU 551000-END-LN-REDUCE
015590        UNTIL WS-LN-RESULT < 2
015600     COMPUTE WS-LN-Z ROUNDED =
015610         (WS-LN-RESULT - 1) / (WS-LN-RESULT + 1)
015620     MOVE WS-LN-Z TO WS-LN-ZPOWER
015630     MOVE WS-LN-Z TO WS-LN-RESULT
015640     MOVE 1 TO WS-LN-SERIES-IDX
015650     PERFORM 552000-BEGIN-LN-SERIES-TERM
015660        THRU 552000-END-LN-SERIES-TERM
015670        UNTIL WS-LN-SERIES-IDX > 6
015680     COMPUTE WS-LN-RESULT ROUNDED =
015690         (2 * WS-LN-RESULT) +
015700             (WS-LN-REDUCE-COUNT * CTE-LN-2).
015710 550000-END-COMPUTE-LN.
015720     EXIT.
015730*===============================================================
015740 551000-BEGIN-LN-REDUCE.
015750     DIVIDE WS-LN-RESULT BY 2 GIVING WS-LN-RESULT ROUNDED
015760     ADD 1 TO WS-LN-REDUCE-COUNT.
015770 551000-END-LN-REDUCE.
015780     EXIT.
015790*===============================================================
015800*    ONE TERM OF THE ARTANH SERIES 2*SUM( Z**(2N-1) / (2N-1) ).
015810*    WS-LN-RESULT ACCUMULATES THE SUM; WS-LN-ZPOWER CARRIES Z
015820*    RAISED TO THE CURRENT ODD POWER ACROSS CALLS.
015830*===============================================================
015840 552000-BEGIN-LN-SERIES-TERM.
015850     IF WS-LN-SERIES-IDX = 1
015860         MOVE WS-LN-Z TO WS-LN-RESULT
015870     ELSE
015880         COMPUTE WS-LN-ZPOWER ROUNDED =
015890             WS-LN-ZPOWER * WS-LN-Z * WS-LN-Z
015900         COMPUTE WS-LN-TERM ROUNDED =
015910             WS-LN-ZPOWER / ((2 * WS-LN-SERIES-IDX) - 1)
015920         ADD WS-LN-TERM TO WS-LN-RESULT
015930     END-IF
015940     ADD 1 TO WS-LN-SERIES-IDX.
015950 552000-END-LN-SERIES-TERM.
015960     EXIT.
015970*===============================================================
015980*    E TO THE WS-EXP-ARG POWER BY RANGE REDUCTION (HALVE UNTIL
015990*    THE MAGNITUDE IS BELOW 0.1), A SEVEN-TERM MACLAURIN SERIES
016000*    AT THAT SMALL SCALE, THEN REPEATED SQUARING TO RESTORE IT -
016010*    NO EXP FUNCTION EXISTS IN THIS DIALECT. CALLED ONLY BY THE
016020*    SIGMOID ACTIVATION IN 540000.
016030*===============================================================
016040 560000-BEGIN-COMPUTE-EXP.
016050     MOVE WS-EXP-ARG TO WS-EXP-Y
016060     MOVE ZERO TO WS-EXP-SCALE-COUNT
016070     IF WS-EXP-Y < 0
016080         COMPUTE WS-EXP-ABS-Y = 0 - WS-EXP-Y
016090     ELSE
016100         MOVE WS-EXP-Y TO WS-EXP-ABS-Y
016110     END-IF
016120     PERFORM 561000-BEGIN-EXP-REDUCE
016130        THRU 561000-END-EXP-REDUCE
016140        UNTIL WS-EXP-ABS-Y < 0.1
016150     MOVE 1 TO WS-EXP-SUM
016160     MOVE WS-EXP-Y TO WS-EXP-TERM
016170     ADD WS-EXP-TERM TO WS-EXP-SUM
016180     MOVE 2 TO WS-EXP-SERIES-IDX
016190     PERFORM 562000-BEGIN-EXP-SERIES-TERM
016200        THRU 562000-END-EXP-SERIES-TERM
016210        UNTIL WS-EXP-SERIES-IDX > 7
016220     MOVE WS-EXP-SUM TO WS-EXP-RESULT
016230     IF WS-EXP-SCALE-COUNT > 0
016240         MOVE 1 TO WS-EXP-SQUARE-IDX
016250         PERFORM 563000-BEGIN-EXP-SQUARE
016260            THRU 563000-END-EXP-SQUARE
016270            UNTIL WS-EXP-SQUARE-IDX > WS-EXP-SCALE-COUNT
016280     END-IF.
016290 560000-END-COMPUTE-EXP.
016300     EXIT.
016310*===============================================================
016320 561000-BEGIN-EXP-REDUCE.
016330     DIVIDE WS-EXP-Y BY 2 GIVING WS-EXP-Y ROUNDED
016340     DIVIDE WS-EXP-ABS-Y BY 2 GIVING WS-EXP-ABS-Y ROUNDED
016350     ADD 1 TO WS-EXP-SCALE-COUNT.
016360 561000-END-EXP-REDUCE.
016370     EXIT.
016380*===============================================================
016390 562000-BEGIN-EXP-SERIES-TERM.
016400     COMPUTE WS-EXP-TERM ROUNDED =
016410         (WS-EXP-TERM * WS-EXP-Y) / WS-EXP-SERIES-IDX
016420     ADD WS-EXP-TERM TO WS-EXP-SUM
016430     ADD 1 TO WS-EXP-SERIES-IDX.
016440 562000-END-EXP-SERIES-TERM.
016450     EXIT.
016460*===============================================================
016470 563000-BEGIN-EXP-SQUARE.
016480     COMPUTE WS-EXP-RESULT ROUNDED =
016490         WS-EXP-RESULT * WS-EXP-RESULT
016500     ADD 1 TO WS-EXP-SQUARE-IDX.
016510 563000-END-EXP-SQUARE.
016520     EXIT.
016530*===============================================================
016540*    U6 STEP 3 - SELECT THE TOP CTE-TOP-N JOB-TABLE SUBSCRIPTS,
016550*    DESCENDING ON WHICHEVER TRACK'S FINAL SCORE WS-TT-IDX NAMES,
016560*    BY REPEATED PICK-THE-LARGEST-UNPICKED (A SELECTION SORT THAT
016570*    NEVER MATERIALIZES A FULL SORTED COPY OF THE SCORE TABLE).
016580*===============================================================
016590 400000-BEGIN-RANK-TOP-N.
016600     MOVE 1 TO WS-RANK-SCAN-IDX
016610     PERFORM 401000-BEGIN-RESET-PICKED
016620        THRU 401000-END-RESET-PICKED
016630        UNTIL WS-RANK-SCAN-IDX > WS-JOB-COUNT
016640     MOVE ZERO TO WS-RANK-COUNT
016650     SET WS-RANK-IDX TO 1
016660     PERFORM 410000-BEGIN-PICK-ONE-RANK
016670        THRU 410000-END-PICK-ONE-RANK
016680        UNTIL WS-RANK-IDX > CTE-TOP-N
016690            OR WS-RANK-COUNT NOT < WS-JOB-COUNT.
016700 400000-END-RANK-TOP-N.
016710     EXIT.
016720*===============================================================
016730 401000-BEGIN-RESET-PICKED.
016740     MOVE "N" TO WS-PICKED-FLAG (WS-RANK-SCAN-IDX)
016750     ADD 1 TO WS-RANK-SCAN-IDX.
016760 401000-END-RESET-PICKED.
016770     EXIT.
016780*===============================================================
016790 410000-BEGIN-PICK-ONE-RANK.
016800     MOVE ZERO TO WS-RANK-BEST-SUB
016810     MOVE ZERO TO WS-RANK-BEST-SCORE
016820     MOVE 1 TO WS-RANK-SCAN-IDX
016830     PERFORM 411000-BEGIN-SCAN-FOR-BEST
016840        THRU 411000-END-SCAN-FOR-BEST
016850        UNTIL WS-RANK-SCAN-IDX > WS-JOB-COUNT
016860     IF WS-RANK-BEST-SUB NOT = ZERO
016870         MOVE WS-RANK-BEST-SUB TO WS-RANK-SUBSCRIPT (WS-RANK-IDX)
016880         MOVE "Y" TO WS-PICKED-FLAG (WS-RANK-BEST-SUB)
016890         ADD 1 TO WS-RANK-COUNT
016900         SET WS-RANK-IDX UP BY 1
016910     ELSE
016920         MOVE WS-JOB-COUNT TO WS-RANK-COUNT
016930     END-IF.
016940 410000-END-PICK-ONE-RANK.
016950     EXIT.
016960*===============================================================
016970 411000-BEGIN-SCAN-FOR-BEST.
016980     IF WS-PICKED-FLAG (WS-RANK-SCAN-IDX) = "N"
016990         IF WS-TT-IDX = 1
017000             MOVE WS-SC-FINAL-PRAG (WS-RANK-SCAN-IDX)
017010                 TO WS-RANK-CAND-SCORE
017020         ELSE
017030             MOVE WS-SC-FINAL-PASS (WS-RANK-SCAN-IDX)
017040                 TO WS-RANK-CAND-SCORE
017050         END-IF
017060         IF WS-RANK-BEST-SUB = ZERO
017070                 OR WS-RANK-CAND-SCORE > WS-RANK-BEST-SCORE
017080             MOVE WS-RANK-CAND-SCORE TO WS-RANK-BEST-SCORE
017090             MOVE WS-RANK-SCAN-IDX TO WS-RANK-BEST-SUB
017100         END-IF
017110     END-IF
017120     ADD 1 TO WS-RANK-SCAN-IDX.
017130 411000-END-SCAN-FOR-BEST.
017140     EXIT.
017150*===============================================================
017160*    U6 STEP 4 / REPORTS - MATCHRPT PAGE HEADING (RUN DATE AND
017170*    THE CANDIDATE'S NORMALIZED RIASEC VECTOR).
017180*===============================================================
017190 600000-BEGIN-REPORT-HEADER.
017200     MOVE WS-RUN-DATE TO HD-RUN-DATE
017230     WRITE RL-REPORT-LINE FROM WS-HDG-1
017240         AFTER ADVANCING TOP-OF-FORM
017250     MOVE WS-USER-RIASEC (1) TO HD-RIASEC-1
017260     MOVE WS-USER-RIASEC (2) TO HD-RIASEC-2
017270     MOVE WS-USER-RIASEC (3) TO HD-RIASEC-3
017280     MOVE WS-USER-RIASEC (4) TO HD-RIASEC-4
017290     MOVE WS-USER-RIASEC (5) TO HD-RIASEC-5
017300     MOVE WS-USER-RIASEC (6) TO HD-RIASEC-6
017310     WRITE RL-REPORT-LINE FROM WS-HDG-2
017320         AFTER ADVANCING 1 LINE
017330     WRITE RL-REPORT-LINE FROM SPACES
017340         AFTER ADVANCING 1 LINE.
017350 600000-END-REPORT-HEADER.
017360     EXIT.
017370*===============================================================
017380*    U6 STEP 4 / REPORTS - ONE TRACK SECTION (PRAGMATIC OR
017390*    PASSION): TRACK/WEIGHT BANNER, COLUMN HEADINGS, THE RANKED
017400*    DETAIL LINES, AND THE MATCHOUT ROWS FOR THAT TRACK.
017410*===============================================================
017420 650000-BEGIN-REPORT-TRACK.
017430     PERFORM 400000-BEGIN-RANK-TOP-N
017440        THRU 400000-END-RANK-TOP-N
017450     MOVE WS-TT-NAME (WS-TT-IDX) TO TH-TRACK-NAME
017460     IF WS-TT-IDX = 1
017470         MOVE "(CAPABILITY)" TO TH-TRACK-LABEL
017480     ELSE
017490         MOVE "(COMPATIBILITY)" TO TH-TRACK-LABEL
017500     END-IF
017510     MOVE WS-TT-WT-PERSON (WS-TT-IDX) TO TH-WT-PERSON
017520     MOVE WS-TT-WT-KNOW   (WS-TT-IDX) TO TH-WT-KNOW
017530     MOVE WS-TT-WT-SKILL  (WS-TT-IDX) TO TH-WT-SKILL
017540     WRITE RL-REPORT-LINE FROM WS-TRK-HDG
017550         AFTER ADVANCING 1 LINE
017560     WRITE RL-REPORT-LINE FROM WS-COL-HDG
017570         AFTER ADVANCING 1 LINE
017580     SET WS-RANK-IDX TO 1
017590     PERFORM 700000-BEGIN-REPORT-DETAIL
017600        THRU 700000-END-REPORT-DETAIL
017610        UNTIL WS-RANK-IDX > CTE-TOP-N
017620            OR WS-RANK-IDX > WS-RANK-COUNT
017630     MOVE WS-JOBS-SCORED-THIS-USER TO FT-SCORED
017640     MOVE WS-RANK-COUNT TO FT-REPORTED
017650     WRITE RL-REPORT-LINE FROM WS-FOOTER-LINE
017660         AFTER ADVANCING 2 LINES
017670     SET WS-TT-IDX UP BY 1.
017680 650000-END-REPORT-TRACK.
017690     EXIT.
017700*===============================================================
017710*    ONE RANKED DETAIL LINE PLUS ITS MATCHOUT ROW.
017720*===============================================================
017730 700000-BEGIN-REPORT-DETAIL.
017740     SET WS-SC-IDX TO WS-RANK-SUBSCRIPT (WS-RANK-IDX)
017750     SET WS-JT-IDX TO WS-RANK-SUBSCRIPT (WS-RANK-IDX)
017760     MOVE WS-RANK-IDX TO DT-RANK
017770     MOVE WS-JT-JOB-ID (WS-JT-IDX) TO DT-JOB-ID
017780     MOVE WS-JT-TITLE  (WS-JT-IDX) TO DT-TITLE
017800     IF WS-TT-IDX = 1
017810         MOVE WS-SC-FINAL-PRAG (WS-SC-IDX) TO DT-FINAL
017820     ELSE
017830         MOVE WS-SC-FINAL-PASS (WS-SC-IDX) TO DT-FINAL
017840     END-IF
017850     MOVE WS-SC-SCORE-PERSON (WS-SC-IDX) TO DT-PERS
017860     MOVE WS-SC-SCORE-KNOW   (WS-SC-IDX) TO DT-KNOW
017870     MOVE WS-SC-SCORE-SKILL  (WS-SC-IDX) TO DT-SKIL
017880     WRITE RL-REPORT-LINE FROM WS-DETAIL-LINE
017890         AFTER ADVANCING 1 LINE
017900     MOVE WS-TT-NAME (WS-TT-IDX)     TO WM-TRACK
017910     MOVE WS-RANK-IDX                TO WM-RANK
017920     MOVE WS-JT-JOB-ID (WS-JT-IDX)   TO WM-JOB-ID
017930     MOVE WS-JT-TITLE  (WS-JT-IDX)   TO WM-TITLE
017940     MOVE DT-FINAL                   TO WM-FINAL-SCORE
017950     MOVE WS-SC-SCORE-PERSON (WS-SC-IDX) TO WM-SCORE-PERSONALITY
017960     MOVE WS-SC-SCORE-KNOW   (WS-SC-IDX) TO WM-SCORE-KNOWLEDGE
017970     MOVE WS-SC-SCORE-SKILL  (WS-SC-IDX) TO WM-SCORE-SKILLS
017980     MOVE WS-SC-RAW-PERSON   (WS-SC-IDX) TO WM-RAW-PERSONALITY
017990     MOVE WS-SC-RAW-KNOW     (WS-SC-IDX) TO WM-RAW-KNOWLEDGE
018000     MOVE WS-SC-RAW-SKILL    (WS-SC-IDX) TO WM-RAW-SKILLS
018010     WRITE WM-MATCH-RESULT-RECORD
018020     SET WS-RANK-IDX UP BY 1.
018030 700000-END-REPORT-DETAIL.
018040     EXIT.
018050*===============================================================
018060*    CLOSE-OUT AND CONSOLE CONTROL-TOTAL BANNER.
018070*===============================================================
018080 900000-BEGIN-FINISH.
018090     CLOSE JOBSDB
018100     CLOSE USERPROF
018110     CLOSE MATCHOUT
018120     CLOSE MATCHRPT
018130     DISPLAY "==============================================="
018140     DISPLAY "JOBMATCH - MATCHING PASS COMPLETE"
018150     DISPLAY "JOBS LOADED INTO TABLE. . . . . : " WS-JOB-COUNT
018160     DISPLAY "CANDIDATES SCORED. . . . . . . . : " WS-USERS-SCORED
018170     DISPLAY "TOP-N CUT IN EFFECT THIS RUN . . : " CTE-TOP-N
018180     DISPLAY "==============================================="
018190     IF WS-TRACE-ON
018200         DISPLAY "JOBMATCH TRACE - BASELINE= " WS-BASELINE
018210             " KNOW-MAX-IDF= " WS-KI-MAX-IDF
018220             " SKILL-MAX-IDF= " WS-TI-MAX-IDF
018230     END-IF.
018240 900000-END-FINISH.
018250     EXIT.
