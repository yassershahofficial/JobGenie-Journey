000010*===============================================================
000020*   PROGRAM      JOBXFRM
000030*   FUNCTION     OCCUPATION PROFILE TRANSFORM STAGE (STEP 2 OF
000040*                THE JOBGENIE JOURNEY MATCHING RUN).  PIVOTS THE
000050*                CLEANED RIASEC INTEREST ROWS INTO A SIX-SLOT
000060*                VECTOR PER OCCUPATION, AGGREGATES KNOWLEDGE AND
000070*                TECH-SKILL KEYWORDS, AND WRITES THE JOBSDB
000080*                MASTER ONE RECORD PER WHITELISTED OCCUPATION.
000090*===============================================================
000100*   CHANGE LOG
000110*   DATE-WRT   DATE       WHO   REQ#      DESCRIPTION
000120*   --------   --------   ----  --------  -----------------------
000130*   06/19/84   06/19/84   RVH   CR-04411  ORIGINAL CODING.
000140*   04/15/85   04/15/85   RVH   CR-04488  SORT OCCPCLN BY SOC
000150*                                         CODE SO JOBSDB COMES
000160*                                         OUT IN KEY SEQUENCE.
000170*   12/02/87   12/02/87   DJP   CR-05010  DEDUPE KEYWORDS WITHIN
000180*                                         AN OCCUPATION BEFORE
000190*                                         TABLE LOAD.
000200*   06/30/90   06/30/90   LMC   CR-05701  CAP KNOWLEDGE LIST AT
000210*                                         10, SKILL LIST AT 15;
000220*                                         COUNT OVERFLOW.
000230*   02/20/91   02/20/91   LMC   CR-05809  FILE STATUS CHECKING
000240*                                         ADDED ON ALL SELECTS.
000250*   05/14/96   05/14/96   DJP   CR-06602  RAISE JOB TABLE FROM
000260*                                         900 TO 1400 ENTRIES.
000270*   08/19/98   08/19/98   LMC   CR-06902  YEAR-2000: EXPAND
000280*                                         WORK-DATE TO A 4-DIGIT
000290*                                         CENTURY-SAFE FIELD.
000300*   01/11/99   01/11/99   LMC   CR-06977  Y2K RETEST SIGN-OFF.
000305*   03/02/04   03/02/04   DJP   CR-07598  KEYWORD ROWS WERE ONLY
000306*                                         LOWERCASED, NOT TRIMMED;
000307*                                         LEADING BLANKS AND ALL-
000308*                                         BLANK ROWS WERE FALLING
000309*                                         THROUGH TO THE TABLE.
000310*                                         LEFT-TRIM AND DROP-EMPTY
000311*                                         ADDED IN 400000.
000400*===============================================================
000410 IDENTIFICATION DIVISION.
000420 PROGRAM-ID. JOBXFRM.
000430 AUTHOR. R V HANNIGAN.
000440 INSTALLATION. CAREER-SERVICES-DP-CENTER.
000450 DATE-WRITTEN. 06/19/84.
000460 DATE-COMPILED. 05/14/96.
000470 SECURITY. UNCLASSIFIED - BATCH PRODUCTION LIBRARY.
000480*
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-4381.
000520 OBJECT-COMPUTER. IBM-4381.
000530 SPECIAL-NAMES.
000540     UPSI-0 IS WS-UPSI-SWITCHES
000550         ON STATUS IS WS-TRACE-ON
000560         OFF STATUS IS WS-TRACE-OFF.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT OCCPCLN   ASSIGN TO OCCPCLN
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            FILE STATUS  IS WS-FS-OCCPCLN.
000620     SELECT OCCSRT    ASSIGN TO OCCSRT
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS  IS WS-FS-OCCSRT.
000650     SELECT SRTWORK   ASSIGN TO SRTWORK.
000660     SELECT INTCLN    ASSIGN TO INTCLN
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS  IS WS-FS-INTCLN.
000690     SELECT KEYWORDS  ASSIGN TO KEYWORDS
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS  IS WS-FS-KEYWORDS.
000720     SELECT JOBSDB    ASSIGN TO JOBSDB
000730            ORGANIZATION IS SEQUENTIAL
000740            FILE STATUS  IS WS-FS-JOBSDB.
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  OCCPCLN
000790     LABEL RECORD IS STANDARD.
000800 01  PC-OCCUPATION-RECORD.
000810     05  PC-SOC-CODE             PIC X(10).
000820     05  PC-TITLE                PIC X(60).
000830     05  PC-DESCRIPTION          PIC X(200).
000840     05  PC-JOB-ZONE             PIC 9(01).
000850     05  FILLER                  PIC X(09).
000860 SD  SRTWORK.
000870 01  SR-OCCUPATION-RECORD.
000880     05  SR-SOC-CODE             PIC X(10).
000890     05  SR-TITLE                PIC X(60).
000900     05  SR-DESCRIPTION          PIC X(200).
000910     05  SR-JOB-ZONE             PIC 9(01).
000920     05  FILLER                  PIC X(09).
000930 FD  OCCSRT
000940     LABEL RECORD IS STANDARD.
000950 01  CS-OCCUPATION-RECORD.
000960     05  CS-SOC-CODE             PIC X(10).
000970     05  CS-TITLE                PIC X(60).
000980     05  CS-DESCRIPTION          PIC X(200).
000990     05  CS-JOB-ZONE             PIC 9(01).
001000     05  FILLER                  PIC X(09).
001010 FD  INTCLN
001020     LABEL RECORD IS STANDARD.
001030 01  CI-INTEREST-RECORD.
001040     05  CI-SOC-CODE             PIC X(10).
001050     05  CI-SCALE-ID             PIC X(02).
001060     05  CI-ELEMENT              PIC X(01).
001070     05  CI-DATA-VALUE           PIC 9(01)V9(02).
001080     05  FILLER                  PIC X(04).
001085 01  CI-INTEREST-TRACE REDEFINES CI-INTEREST-RECORD.
001086     05  CT2-SOC-CODE            PIC X(10).
001087     05  CT2-REST                PIC X(10).
001090 FD  KEYWORDS
001100     LABEL RECORD IS STANDARD.
001110 COPY WCKEYWD.
001120 FD  JOBSDB
001130     LABEL RECORD IS STANDARD
001140     RECORD CONTAINS 1320 CHARACTERS.
001150 COPY WCJOBPRF.
001160*
001170 WORKING-STORAGE SECTION.
001180*---------------------------------------------------------------
001190*    FILE STATUS AND SWITCHES
001200*---------------------------------------------------------------
001210 01  WS-FILE-STATUSES.
001220     05  WS-FS-OCCPCLN           PIC X(02) VALUE SPACES.
001230     05  WS-FS-OCCSRT            PIC X(02) VALUE SPACES.
001240         88  WS-FS-OCCSRT-EOF              VALUE "10".
001250     05  WS-FS-INTCLN            PIC X(02) VALUE SPACES.
001260         88  WS-FS-INTCLN-EOF              VALUE "10".
001270     05  WS-FS-KEYWORDS          PIC X(02) VALUE SPACES.
001280         88  WS-FS-KEYWORDS-EOF            VALUE "10".
001290     05  WS-FS-JOBSDB            PIC X(02) VALUE SPACES.
001295     05  FILLER                  PIC X(02).
001300 01  WS-UPSI-SWITCHES            PIC X(01) VALUE "0".
001310     88  WS-TRACE-ON                       VALUE "1".
001320     88  WS-TRACE-OFF                      VALUE "0".
001330 01  WS-EOF-SWITCHES.
001340     05  WS-OCCSRT-EOF-SW        PIC X(01) VALUE "N".
001350         88  WS-OCCSRT-AT-EOF              VALUE "Y".
001360     05  WS-INTCLN-EOF-SW        PIC X(01) VALUE "N".
001370         88  WS-INTCLN-AT-EOF              VALUE "Y".
001380     05  WS-KEYWORDS-EOF-SW      PIC X(01) VALUE "N".
001390         88  WS-KEYWORDS-AT-EOF            VALUE "Y".
001395     05  FILLER                  PIC X(03).
001400*---------------------------------------------------------------
001410*    CASE-FOLDING LITERALS (INSPECT CONVERTING, NO INTRINSIC
001420*    FUNCTIONS USED ANYWHERE IN THIS PROGRAM)
001430*---------------------------------------------------------------
001440 01  WS-UPPER-ALPHABET   PIC X(26)
001450     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001460 01  WS-LOWER-ALPHABET   PIC X(26)
001470     VALUE "abcdefghijklmnopqrstuvwxyz".
001480*---------------------------------------------------------------
001490*    IN-MEMORY JOB TABLE (ONE ENTRY PER WHITELISTED OCCUPATION,
001500*    LOADED IN ASCENDING SOC-CODE SEQUENCE AFTER THE SORT BELOW,
001510*    SO IT CAN BE SEARCHED BY BINARY SEARCH).
001520*---------------------------------------------------------------
001530 01  WS-JOB-TABLE-CONTROL.
001540     05  WS-JT-MAX-ENTRIES       PIC 9(04) COMP VALUE 1400.
001550     05  WS-JT-ENTRY-COUNT       PIC 9(04) COMP VALUE ZERO.
001555     05  FILLER                  PIC X(04).
001560 01  WS-JOB-TABLE.
001570     05  WS-JT-ENTRY OCCURS 1400 TIMES
001580                     ASCENDING KEY IS WS-JT-SOC-CODE
001590                     INDEXED BY WS-JT-IDX.
001600         10  WS-JT-SOC-CODE      PIC X(10) VALUE HIGH-VALUES.
001610         10  WS-JT-TITLE         PIC X(60).
001620         10  WS-JT-DESCRIPTION   PIC X(200).
001630         10  WS-JT-JOB-ZONE      PIC 9(01).
001640         10  WS-JT-RIASEC-VEC.
001650             15  WS-JT-ELEMENT   PIC 9(01)V9(04)
001660                                 OCCURS 6 TIMES.
001670         10  WS-JT-KNOW-COUNT    PIC 9(02) COMP VALUE ZERO.
001680         10  WS-JT-KNOW-KW       PIC X(40) OCCURS 10 TIMES.
001690         10  WS-JT-SKILL-COUNT   PIC 9(02) COMP VALUE ZERO.
001700         10  WS-JT-SKILL-KW      PIC X(40) OCCURS 15 TIMES.
001710 01  WS-JOB-TABLE-REDEFINE REDEFINES WS-JOB-TABLE.
001720     05  WS-JT-RAW-ENTRY         PIC X(1305) OCCURS 1400 TIMES.
001730*---------------------------------------------------------------
001740*    RIASEC ELEMENT-LETTER TO SUBSCRIPT LOOKUP (R I A S E C)
001750*---------------------------------------------------------------
001760 01  WS-RIASEC-LETTERS.
001770     05  FILLER                  PIC X(06) VALUE "RIASEC".
001780 01  WS-RIASEC-LETTERS-TABLE REDEFINES WS-RIASEC-LETTERS.
001790     05  WS-RL-LETTER            PIC X(01) OCCURS 6 TIMES
001800                                 INDEXED BY WS-RL-IDX.
001810*---------------------------------------------------------------
001820*    WORK FIELDS
001830*---------------------------------------------------------------
001840 01  WS-SEARCH-ARG               PIC X(10) VALUE SPACES.
001850 01  WS-FOUND-SW                 PIC X(01) VALUE "N".
001860     88  WS-ENTRY-FOUND                    VALUE "Y".
001870     88  WS-ENTRY-NOT-FOUND                VALUE "N".
001880 01  WS-NORM-VALUE               PIC 9(01)V9(04) VALUE ZERO.
001890 01  WS-RAW-KEYWORD              PIC X(40) VALUE SPACES.
001891 01  WS-KEYWORD-SHIFT            PIC X(40) VALUE SPACES.
001892 01  WS-LEAD-SPACE-CNT           PIC 9(02) COMP VALUE ZERO.
001900 01  WS-DUP-SW                   PIC X(01) VALUE "N".
001910     88  WS-DUPLICATE-KW                   VALUE "Y".
001920     88  WS-NOT-DUPLICATE-KW               VALUE "N".
001930 01  WS-SCAN-IDX                 PIC 9(02) COMP VALUE ZERO.
001940*---------------------------------------------------------------
001950*    CONTROL COUNTERS
001960*---------------------------------------------------------------
001970 01  WS-CONTROL-COUNTERS.
001980     05  WS-PROFILES-WRITTEN     PIC 9(07) COMP VALUE ZERO.
001990     05  WS-INTEREST-ROWS-USED   PIC 9(07) COMP VALUE ZERO.
002000     05  WS-KEYWORD-ROWS-READ    PIC 9(07) COMP VALUE ZERO.
002010     05  WS-KEYWORD-ROWS-USED    PIC 9(07) COMP VALUE ZERO.
002020     05  WS-KNOW-OVERFLOW        PIC 9(07) COMP VALUE ZERO.
002030     05  WS-SKILL-OVERFLOW       PIC 9(07) COMP VALUE ZERO.
002035     05  FILLER                  PIC X(04).
002040*
002050 PROCEDURE DIVISION.
002060*===============================================================
002070 000000-MAIN-CONTROL SECTION.
002080 000000-BEGIN-MAIN.
002090     PERFORM 100000-BEGIN-INITIALIZATION
002100        THRU 100000-END-INITIALIZATION
002110     PERFORM 200000-BEGIN-LOAD-JOB-TABLE
002120        THRU 200000-END-LOAD-JOB-TABLE
002130        UNTIL WS-OCCSRT-AT-EOF
002140     PERFORM 300000-BEGIN-PIVOT-INTERESTS
002150        THRU 300000-END-PIVOT-INTERESTS
002160        UNTIL WS-INTCLN-AT-EOF
002170     PERFORM 400000-BEGIN-AGGREGATE-KEYWORDS
002180        THRU 400000-END-AGGREGATE-KEYWORDS
002190        UNTIL WS-KEYWORDS-AT-EOF
002200     PERFORM 600000-BEGIN-WRITE-PROFILES
002210        THRU 600000-END-WRITE-PROFILES
002220        VARYING WS-JT-IDX FROM 1 BY 1
002230        UNTIL WS-JT-IDX > WS-JT-ENTRY-COUNT
002240     PERFORM 900000-BEGIN-FINISH
002250        THRU 900000-END-FINISH
002260     STOP RUN.
002270 000000-END-MAIN.
002280     EXIT.
002290*===============================================================
002300 100000-BEGIN-INITIALIZATION.
002310     DISPLAY "JOBXFRM - OCCUPATION PROFILE TRANSFORM STAGE"
002320     SORT SRTWORK ON ASCENDING KEY SR-SOC-CODE
002330         USING OCCPCLN
002340         GIVING OCCSRT
002350     OPEN INPUT  OCCSRT
002360     OPEN INPUT  INTCLN
002370     OPEN INPUT  KEYWORDS
002380     OPEN OUTPUT JOBSDB
002390     READ OCCSRT
002400         AT END SET WS-OCCSRT-AT-EOF TO TRUE
002410     END-READ
002420     READ INTCLN
002430         AT END SET WS-INTCLN-AT-EOF TO TRUE
002440     END-READ
002450     READ KEYWORDS
002460         AT END SET WS-KEYWORDS-AT-EOF TO TRUE
002470     END-READ.
002480 100000-END-INITIALIZATION.
002490     EXIT.
002500*===============================================================
002510*    LOAD THE SORTED OCCUPATIONS INTO THE IN-MEMORY JOB TABLE,
002520*    RIASEC VECTOR AND KEYWORD LISTS DEFAULTING EMPTY/ZERO.
002530*===============================================================
002540 200000-BEGIN-LOAD-JOB-TABLE.
002550     ADD 1 TO WS-JT-ENTRY-COUNT
002560     SET WS-JT-IDX TO WS-JT-ENTRY-COUNT
002570     MOVE CS-SOC-CODE     TO WS-JT-SOC-CODE    (WS-JT-IDX)
002580     MOVE CS-TITLE        TO WS-JT-TITLE       (WS-JT-IDX)
002590     MOVE CS-DESCRIPTION  TO WS-JT-DESCRIPTION (WS-JT-IDX)
002600     MOVE CS-JOB-ZONE     TO WS-JT-JOB-ZONE    (WS-JT-IDX)
002610     MOVE ZERO            TO WS-JT-ELEMENT     (WS-JT-IDX 1)
002620                             WS-JT-ELEMENT     (WS-JT-IDX 2)
002630                             WS-JT-ELEMENT     (WS-JT-IDX 3)
002640                             WS-JT-ELEMENT     (WS-JT-IDX 4)
002650                             WS-JT-ELEMENT     (WS-JT-IDX 5)
002660                             WS-JT-ELEMENT     (WS-JT-IDX 6)
002670     MOVE ZERO            TO WS-JT-KNOW-COUNT  (WS-JT-IDX)
002680     MOVE ZERO            TO WS-JT-SKILL-COUNT (WS-JT-IDX)
002690     MOVE SPACES          TO WS-JT-KNOW-KW     (WS-JT-IDX 1)
002700     READ OCCSRT
002710         AT END SET WS-OCCSRT-AT-EOF TO TRUE
002720     END-READ.
002730 200000-END-LOAD-JOB-TABLE.
002740     EXIT.
002750*===============================================================
002760*    LOCATE A SOC CODE IN THE JOB TABLE BY BINARY SEARCH - THE
002770*    TABLE IS GUARANTEED ASCENDING BECAUSE OCCPCLN WAS SORTED
002780*    BEFORE THE TABLE LOAD ABOVE.
002790*===============================================================
002800 250000-BEGIN-SEARCH-JOB-TABLE.
002810     SET WS-ENTRY-NOT-FOUND TO TRUE
002820     SET WS-JT-IDX TO 1
002830     SEARCH ALL WS-JT-ENTRY
002840         AT END
002850             SET WS-ENTRY-NOT-FOUND TO TRUE
002860         WHEN WS-JT-SOC-CODE (WS-JT-IDX) = WS-SEARCH-ARG
002870             SET WS-ENTRY-FOUND TO TRUE
002880     END-SEARCH.
002890 250000-END-SEARCH-JOB-TABLE.
002900     EXIT.
002910*===============================================================
002920*    PIVOT EACH KEPT "OI" INTEREST ROW INTO ITS TABLE SLOT,
002930*    NORMALIZING 1.00-7.00 TO 0.0000-1.0000.
002940*===============================================================
002950 300000-BEGIN-PIVOT-INTERESTS.
002960     MOVE CI-SOC-CODE TO WS-SEARCH-ARG
002970     PERFORM 250000-BEGIN-SEARCH-JOB-TABLE
002980        THRU 250000-END-SEARCH-JOB-TABLE
002990     IF WS-ENTRY-FOUND
003000         SET WS-RL-IDX TO 1
003010         SEARCH WS-RL-LETTER
003020             AT END
003030                 CONTINUE
003040             WHEN WS-RL-LETTER (WS-RL-IDX) = CI-ELEMENT
003050                 COMPUTE WS-NORM-VALUE ROUNDED =
003060                     (CI-DATA-VALUE - 1) / 6
003070                 IF WS-NORM-VALUE > 1
003075                     MOVE 1 TO WS-NORM-VALUE
003078                 END-IF
003090                 IF WS-NORM-VALUE < 0
003100                     MOVE 0 TO WS-NORM-VALUE
003110                 END-IF
003120                 MOVE WS-NORM-VALUE TO
003130                     WS-JT-ELEMENT (WS-JT-IDX WS-RL-IDX)
003140                 ADD 1 TO WS-INTEREST-ROWS-USED
003150         END-SEARCH
003160     END-IF
003165     IF WS-TRACE-ON
003166         DISPLAY "TRACE INTCLN ROW " CT2-SOC-CODE
003167     END-IF
003170     READ INTCLN
003180         AT END SET WS-INTCLN-AT-EOF TO TRUE
003190     END-READ.
003200 300000-END-PIVOT-INTERESTS.
003210     EXIT.
003220*===============================================================
003230*    AGGREGATE KNOWLEDGE (K) AND TECH-SKILL (T) KEYWORDS,
003240*    LOWERCASED/TRIMMED, DEDUPED WITHIN AN OCCUPATION, CAPPED
003250*    AT 10 KNOWLEDGE / 15 SKILL WITH OVERFLOW COUNTED.
003260*===============================================================
003270 400000-BEGIN-AGGREGATE-KEYWORDS.
003280     ADD 1 TO WS-KEYWORD-ROWS-READ
003290     MOVE WK-SOC-CODE TO WS-SEARCH-ARG
003300     PERFORM 250000-BEGIN-SEARCH-JOB-TABLE
003310        THRU 250000-END-SEARCH-JOB-TABLE
003320     IF WS-ENTRY-FOUND
003330         MOVE WK-KEYWORD TO WS-RAW-KEYWORD
003340         INSPECT WS-RAW-KEYWORD
003350             CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
003351         MOVE ZERO TO WS-LEAD-SPACE-CNT
003352         INSPECT WS-RAW-KEYWORD
003353             TALLYING WS-LEAD-SPACE-CNT FOR LEADING SPACE
003354         IF WS-LEAD-SPACE-CNT > ZERO AND WS-LEAD-SPACE-CNT < 40
003355             MOVE SPACES TO WS-KEYWORD-SHIFT
003356             MOVE WS-RAW-KEYWORD (WS-LEAD-SPACE-CNT + 1 : )
003357                 TO WS-KEYWORD-SHIFT
003358             MOVE WS-KEYWORD-SHIFT TO WS-RAW-KEYWORD
003359         END-IF
003360         IF WS-RAW-KEYWORD NOT = SPACES
003370             IF WK-KW-TYPE = "K"
003380                 PERFORM 410000-BEGIN-ADD-KNOWLEDGE
003390                    THRU 410000-END-ADD-KNOWLEDGE
003400             ELSE
003410                 IF WK-KW-TYPE = "T"
003420                     PERFORM 420000-BEGIN-ADD-SKILL
003430                        THRU 420000-END-ADD-SKILL
003440                 END-IF
003450             END-IF
003455         END-IF
003458     END-IF
006460     READ KEYWORDS
006470         AT END SET WS-KEYWORDS-AT-EOF TO TRUE
006480     END-READ.
006490 400000-END-AGGREGATE-KEYWORDS.
006500     EXIT.
006510*===============================================================
006520 410000-BEGIN-ADD-KNOWLEDGE.
006530     SET WS-NOT-DUPLICATE-KW TO TRUE
006531     MOVE 1 TO WS-SCAN-IDX
006540     PERFORM 411000-BEGIN-SCAN-KNOWLEDGE
006550        THRU 411000-END-SCAN-KNOWLEDGE
006555        UNTIL WS-SCAN-IDX > WS-JT-KNOW-COUNT (WS-JT-IDX)
006610     IF WS-NOT-DUPLICATE-KW
006620         IF WS-JT-KNOW-COUNT (WS-JT-IDX) < 10
006630             ADD 1 TO WS-JT-KNOW-COUNT (WS-JT-IDX)
006640             MOVE WS-RAW-KEYWORD TO
006650                 WS-JT-KNOW-KW (WS-JT-IDX WS-JT-KNOW-COUNT
006660                                              (WS-JT-IDX))
006670             ADD 1 TO WS-KEYWORD-ROWS-USED
006680         ELSE
006690             ADD 1 TO WS-KNOW-OVERFLOW
006700         END-IF
006710     END-IF.
006720 410000-END-ADD-KNOWLEDGE.
006730     EXIT.
006731*===============================================================
006732 411000-BEGIN-SCAN-KNOWLEDGE.
006733     IF WS-JT-KNOW-KW (WS-JT-IDX WS-SCAN-IDX) = WS-RAW-KEYWORD
006734         SET WS-DUPLICATE-KW TO TRUE
006735     END-IF
006736     ADD 1 TO WS-SCAN-IDX.
006737 411000-END-SCAN-KNOWLEDGE.
006738     EXIT.
006740*===============================================================
006750 420000-BEGIN-ADD-SKILL.
006760     SET WS-NOT-DUPLICATE-KW TO TRUE
006761     MOVE 1 TO WS-SCAN-IDX
006770     PERFORM 421000-BEGIN-SCAN-SKILL
006780        THRU 421000-END-SCAN-SKILL
006785        UNTIL WS-SCAN-IDX > WS-JT-SKILL-COUNT (WS-JT-IDX)
006840     IF WS-NOT-DUPLICATE-KW
006850         IF WS-JT-SKILL-COUNT (WS-JT-IDX) < 15
006860             ADD 1 TO WS-JT-SKILL-COUNT (WS-JT-IDX)
006870             MOVE WS-RAW-KEYWORD TO
006880                 WS-JT-SKILL-KW (WS-JT-IDX WS-JT-SKILL-COUNT
006890                                              (WS-JT-IDX))
006900             ADD 1 TO WS-KEYWORD-ROWS-USED
006910         ELSE
006920             ADD 1 TO WS-SKILL-OVERFLOW
006930         END-IF
006940     END-IF.
006950 420000-END-ADD-SKILL.
006960     EXIT.
006961*===============================================================
006962 421000-BEGIN-SCAN-SKILL.
006963     IF WS-JT-SKILL-KW (WS-JT-IDX WS-SCAN-IDX) = WS-RAW-KEYWORD
006964         SET WS-DUPLICATE-KW TO TRUE
006965     END-IF
006966     ADD 1 TO WS-SCAN-IDX.
006967 421000-END-SCAN-SKILL.
006968     EXIT.
006970*===============================================================
006980*    WRITE ONE JOBSDB RECORD PER TABLE ENTRY, IN SOC-CODE ORDER.
006990*===============================================================
007000 600000-BEGIN-WRITE-PROFILES.
007010     MOVE WS-JT-SOC-CODE     (WS-JT-IDX) TO WP-JOB-ID
007020     MOVE WS-JT-TITLE        (WS-JT-IDX) TO WP-TITLE
007030     MOVE WS-JT-DESCRIPTION  (WS-JT-IDX) TO WP-DESCRIPTION
007040     MOVE WS-JT-JOB-ZONE     (WS-JT-IDX) TO WP-JOB-ZONE
007045     MOVE 1 TO WS-RL-IDX
007050     PERFORM 610000-BEGIN-MOVE-RIASEC
007055        THRU 610000-END-MOVE-RIASEC
007056        UNTIL WS-RL-IDX > 6
007090     MOVE WS-JT-KNOW-COUNT   (WS-JT-IDX) TO WP-KNOWLEDGE-COUNT
007100     MOVE WS-JT-SKILL-COUNT  (WS-JT-IDX) TO WP-SKILL-COUNT
007105     MOVE 1 TO WS-SCAN-IDX
007110     PERFORM 620000-BEGIN-MOVE-KNOWLEDGE
007115        THRU 620000-END-MOVE-KNOWLEDGE
007116        UNTIL WS-SCAN-IDX > 10
007155     MOVE 1 TO WS-SCAN-IDX
007160     PERFORM 630000-BEGIN-MOVE-SKILL
007165        THRU 630000-END-MOVE-SKILL
007166        UNTIL WS-SCAN-IDX > 15
007210     WRITE WP-JOB-PROFILE-RECORD
007220     ADD 1 TO WS-PROFILES-WRITTEN.
007230 600000-END-WRITE-PROFILES.
007240     EXIT.
007241*===============================================================
007242 610000-BEGIN-MOVE-RIASEC.
007243     MOVE WS-JT-ELEMENT (WS-JT-IDX WS-RL-IDX)
007244         TO WP-RIASEC-ELEMENT (WS-RL-IDX)
007245     ADD 1 TO WS-RL-IDX.
007246 610000-END-MOVE-RIASEC.
007247     EXIT.
007248*===============================================================
007249 620000-BEGIN-MOVE-KNOWLEDGE.
007250     MOVE WS-JT-KNOW-KW (WS-JT-IDX WS-SCAN-IDX)
007251         TO WP-KNOWLEDGE-KW (WS-SCAN-IDX)
007252     ADD 1 TO WS-SCAN-IDX.
007253 620000-END-MOVE-KNOWLEDGE.
007254     EXIT.
007255*===============================================================
007256 630000-BEGIN-MOVE-SKILL.
007257     MOVE WS-JT-SKILL-KW (WS-JT-IDX WS-SCAN-IDX)
007258         TO WP-SKILL-KW (WS-SCAN-IDX)
007259     ADD 1 TO WS-SCAN-IDX.
007260 630000-END-MOVE-SKILL.
007261     EXIT.
007262*===============================================================
007263 900000-BEGIN-FINISH.
007270     CLOSE OCCSRT INTCLN KEYWORDS JOBSDB
007280     DISPLAY "+----------------------------------------------+"
007290     DISPLAY "|  JOBXFRM CONTROL TOTALS                       |"
007300     DISPLAY "+----------------------------------------------+"
007310     DISPLAY "| PROFILES WRITTEN TO JOBSDB  " WS-PROFILES-WRITTEN
007320     DISPLAY "| INTEREST ROWS PIVOTED       "
007330             WS-INTEREST-ROWS-USED
007340     DISPLAY "| KEYWORD ROWS READ           "
007350             WS-KEYWORD-ROWS-READ
007360     DISPLAY "| KEYWORD ROWS KEPT           "
007370             WS-KEYWORD-ROWS-USED
007380     DISPLAY "| KNOWLEDGE OVERFLOW DROPPED  " WS-KNOW-OVERFLOW
007390     DISPLAY "| SKILL OVERFLOW DROPPED      " WS-SKILL-OVERFLOW
007400     DISPLAY "+----------------------------------------------+".
007410 900000-END-FINISH.
007420     EXIT.
