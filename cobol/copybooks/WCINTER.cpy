000100*===============================================================
000200*   WCINTER  -  RIASEC INTEREST SOURCE ROW (FILE INTERESTS)
000300*   ONE ROW PER OCCUPATION CODE / SCALE / RIASEC ELEMENT.
000400*   ONLY SCALE-ID "OI" (OCCUPATIONAL INTEREST, 1.00-7.00) IS
000500*   USED BY THE CLEANING STAGE; ALL OTHER SCALES ARE DROPPED.
000600*===============================================================
000700 01  WI-INTEREST-RECORD.
000800     05  WI-SOC-CODE             PIC X(10).
000900     05  WI-SCALE-ID             PIC X(02).
001000     05  WI-ELEMENT              PIC X(01).
001100     05  WI-DATA-VALUE           PIC 9(01)V9(02).
001200     05  FILLER                  PIC X(04).
