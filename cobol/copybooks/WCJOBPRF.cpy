000100*===============================================================
000200*   WCJOBPRF  -  JOB-PROFILE MASTER RECORD (FILE JOBSDB)
000300*   WRITTEN ONE PER WHITELISTED OCCUPATION BY JOBXFRM (U2).
000400*   TABLE-LOADED WHOLESALE BY JOBMATCH (U3-U6); THE FILE IS KEPT
000500*   IN SOC-CODE SEQUENCE SO THE IN-MEMORY TABLE CAN BE SEARCHED
000600*   BY BINARY SEARCH RATHER THAN BY A KEYED ACCESS METHOD.
000700*===============================================================
000800 01  WP-JOB-PROFILE-RECORD.
000900     05  WP-JOB-ID               PIC X(10).
001000     05  WP-TITLE                PIC X(60).
001100     05  WP-DESCRIPTION          PIC X(200).
001200     05  WP-JOB-ZONE             PIC 9(01).
001300     05  WP-RIASEC-VEC.
001400         10  WP-RIASEC-ELEMENT   PIC 9(01)V9(04) OCCURS 6 TIMES.
001500     05  WP-KNOWLEDGE-COUNT      PIC 9(02).
001600     05  WP-KNOWLEDGE-TABLE.
001700         10  WP-KNOWLEDGE-KW     PIC X(40) OCCURS 10 TIMES.
001800     05  WP-SKILL-COUNT          PIC 9(02).
001900     05  WP-SKILL-TABLE.
002000         10  WP-SKILL-KW         PIC X(40) OCCURS 15 TIMES.
002100     05  FILLER                  PIC X(15).
