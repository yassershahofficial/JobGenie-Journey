000100*===============================================================
000200*   WCJOBZN  -  JOB-ZONE WHITELIST SOURCE RECORD (FILE JOBZONES)
000300*   ONE ROW PER O*NET OCCUPATION CODE / JOB-ZONE PAIR.
000400*   JOB-ZONE OF 3, 4 OR 5 MARKS THE OCCUPATION FOR THE WHITELIST.
000500*===============================================================
000600 01  WJ-JOBZONE-RECORD.
000700     05  WJ-SOC-CODE             PIC X(10).
000800     05  WJ-JOB-ZONE             PIC 9(01).
000900     05  FILLER                  PIC X(09).
