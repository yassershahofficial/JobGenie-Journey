000100*===============================================================
000200*   WCKEYWD  -  KNOWLEDGE / TECH-SKILL KEYWORD SOURCE (FILE KEYWORDS)
000300*   ONE ROW PER OCCUPATION CODE / KEYWORD.  KW-TYPE "K" IS A
000400*   KNOWLEDGE DOMAIN, "T" IS A TECHNOLOGY SKILL.
000500*===============================================================
000600 01  WK-KEYWORD-RECORD.
000700     05  WK-SOC-CODE             PIC X(10).
000800     05  WK-KW-TYPE              PIC X(01).
000900     05  WK-KEYWORD              PIC X(40).
001000     05  FILLER                  PIC X(09).
