000100*===============================================================
000200*   WCMATRES  -  RANKED MATCH-RESULT RECORD (FILE MATCHOUT)
000300*   ONE ROW PER RANKED OCCUPATION PER TRACK, WRITTEN BY THE
000400*   JOBMATCH SCORING PASS (U6) IN DESCENDING FINAL-SCORE ORDER.
000500*===============================================================
000600 01  WM-MATCH-RESULT-RECORD.
000700     05  WM-TRACK                PIC X(09).
000800     05  WM-RANK                 PIC 9(02).
000900     05  WM-JOB-ID               PIC X(10).
001000     05  WM-TITLE                PIC X(60).
001100     05  WM-FINAL-SCORE          PIC 9(01)V9(04).
001200     05  WM-SCORE-PERSONALITY    PIC 9(01)V9(04).
001300     05  WM-SCORE-KNOWLEDGE      PIC 9(01)V9(04).
001400     05  WM-SCORE-SKILLS         PIC 9(01)V9(04).
001500     05  WM-RAW-PERSONALITY      PIC 9(01)V9(04).
001600     05  WM-RAW-KNOWLEDGE        PIC 9(01)V9(04).
001700     05  WM-RAW-SKILLS           PIC 9(01)V9(04).
001800     05  FILLER                  PIC X(09).
