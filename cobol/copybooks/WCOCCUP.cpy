000100*===============================================================
000200*   WCOCCUP  -  OCCUPATION TITLE/DESCRIPTION SOURCE (FILE OCCUPATIONS)
000300*   ONE ROW PER O*NET OCCUPATION CODE.  KEPT ONLY WHEN THE CODE
000400*   APPEARS ON THE JOB-ZONE WHITELIST (SEE JOBCLEAN).
000500*===============================================================
000600 01  WO-OCCUPATION-RECORD.
000700     05  WO-SOC-CODE             PIC X(10).
000800     05  WO-TITLE                PIC X(60).
000900     05  WO-DESCRIPTION          PIC X(200).
001000     05  FILLER                  PIC X(10).
