000100*===============================================================
000200*   WCUSRPRF  -  CANDIDATE (USER) PROFILE RECORD (FILE USERPROF)
000300*   ONE ROW PER CANDIDATE SCORED.  A RUN OF JOBMATCH MAY CARRY
000400*   ANY NUMBER OF THESE RECORDS, ONE MATCH-REPORT SECTION BEING
000500*   PRODUCED PER RECORD READ.
000600*===============================================================
000700 01  WU-USER-PROFILE-RECORD.
000800     05  WU-RIASEC-RAW.
000900         10  WU-RIASEC-ELEMENT   PIC 9(01)V9(02) OCCURS 6 TIMES.
001000     05  WU-KNOWLEDGE-COUNT      PIC 9(02).
001100     05  WU-KNOWLEDGE-TABLE.
001200         10  WU-KNOWLEDGE-KW     PIC X(40) OCCURS 10 TIMES.
001300     05  WU-SKILL-COUNT          PIC 9(02).
001400     05  WU-SKILL-TABLE.
001500         10  WU-SKILL-KW         PIC X(40) OCCURS 15 TIMES.
001600     05  FILLER                  PIC X(18).
